000100******************************************************************
000200*    DXSUMRY.CPY                                                *
000300*    VALUE-BASED CARE ANALYTICS - DIAGNOSIS GROUP SUMMARY       *
000400*    WRITTEN BY SUMBLD, ONE RECORD PER CONDITION GROUP PRESENT  *
000500*    IN THE ADMISSIONS FEED.  SORTED DESCENDING PREVENTABLE-    *
000600*    READMISSION-EVENTS, THEN DESCENDING READMISSIONS-30D.      *
000700******************************************************************
000800 01  DIAGNOSIS-SUMMARY-REC.
000900     05  DXSM-CONDITION-GROUP        PIC X(10).
001000     05  DXSM-ADMISSIONS             PIC 9(07).
001100     05  DXSM-READMISSIONS-30D       PIC 9(07).
001200     05  DXSM-AVG-INPATIENT-PAID     PIC S9(07)V99.
001300     05  DXSM-READMISSION-RATE-30D   PIC 9V9(04).
001400     05  DXSM-PREVENTABLE-RDM-EVENTS PIC 9(07).
001500     05  DXSM-TOTAL-RDM-EVENTS       PIC 9(07).
001600     05  DXSM-AVOIDABLE-PAID         PIC S9(09)V99.
001700     05  DXSM-PREVENTABLE-SHARE      PIC 9V9(04).
001800     05  FILLER                      PIC X(05).
001900*        RESERVED FOR FUTURE DIAGNOSIS SUMMARY FIELDS
