000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ADMFLAG.
000400 AUTHOR. R. J. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/10/89.
000700 DATE-COMPILED. 03/10/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    READMISSION-FLAGGER.  SORTS THE NIGHTLY ADMISSIONS FEED BY
001300*    MEMBER AND ADMIT DATE, THEN WALKS THE SORTED FILE WITH A
001400*    ONE-RECORD LOOKAHEAD SO EACH ADMISSION CAN BE COMPARED TO
001500*    THE SAME MEMBER'S NEXT ADMISSION.  WRITES EVERY ADMISSION,
001600*    ENRICHED WITH THE LOOKAHEAD FIELDS, TO ADMISSIONS-ENRICHED,
001700*    AND WRITES A READMISSION-EVENT PAIR RECORD FOR EVERY INDEX
001800*    ADMISSION WHOSE MEMBER COMES BACK WITHIN 1-30 DAYS.
001900*
002000*    CALLS:  DAYSERL (CALENDAR-DAY ARITHMETIC)
002100*
002200******************************************************************
002300* CHANGE LOG                                                     *
002400*----------------------------------------------------------------*
002500* DATE     BY   REQUEST    DESCRIPTION                           *
002600*----------------------------------------------------------------*ADMF0000
002700* 031089   RJM  CR-4410    ORIGINAL PROGRAM.  USES OUR USUAL      ADMF0010
002800*                          SEQUENTIAL-MATCH-WITH-LOOKAHEAD SHAPE  ADMF0020
002900*                          FOR THE READMISSION LOGIC.             ADMF0030
003000* 062289   RJM  CR-4502    ADDED THE SORT STEP SO THE PROGRAM NO  ADMF0040
003100*                          LONGER DEPENDS ON THE FEED ARRIVING IN ADMF0050
003200*                          MEMBER/ADMIT-DATE SEQUENCE.            ADMF0060
003300* 091190   KAP  CR-4688    CALL TO DAYSERL REPLACES THE OLD       ADMF0070
003400*                          APPROXIMATE 30-DAY-MONTH DAY COUNT.    ADMF0080
003500* 022699   TGD  Y2K-0031   CONFIRMED ADMIT/DISCHARGE DATES ARE    ADMF0090
003600*                          FULL 4-DIGIT CCYY THROUGHOUT.  NO      ADMF0100
003700*                          CHANGE REQUIRED FOR YEAR 2000.  LOGGED ADMF0110
003800*                          FOR THE Y2K SIGN-OFF BINDER.           ADMF0120
003900* 081503   KAP  CR-5920    READMISSION-EVENT NOW CARRIES THE      ADMF0130
004000*                          READMIT SIDE'S PAID AMOUNT SEPARATELY  ADMF0140
004100*                          SO SUMBLD CAN TOTAL AVOIDABLE SPEND.   ADMF0150
004210* 080926   KAP  CR-7310    ADDED UPSI-0 TRACE VIEWS OVER THE      ADMF0160
004220*                          ENRICHED-ADMISSION AND READMISSION-    ADMF0170
004230*                          EVENT RECORDS, PLUS A DATE-BREAKDOWN   ADMF0180
004240*                          REDEFINES ON THE DAYSERL CALL PARM.    ADMF0190
004250*                          NO LOGIC CHANGE.                       ADMF0200
004261* 082026   KAP  CR-7311    WS-DATE AND THE TWO MORE-REC EOF       ADMF0210
004262*                          SWITCHES MOVED BACK TO STANDALONE      ADMF0220
004263*                          77-LEVELS -- THEY HAD DRIFTED INTO     ADMF0230
004264*                          01-LEVEL GROUPS DURING THE CR-7310     ADMF0240
004265*                          WORK.  NO LOGIC CHANGE.                ADMF0250
004266******************************************************************
004300      
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
005000            OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
005100      
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT
005500     ASSIGN TO UT-S-SYSOUT
005600       ORGANIZATION IS SEQUENTIAL.
005700      
005800     SELECT ADMISSIONS-FILE
005900     ASSIGN TO UT-S-ADMITS
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS IFCODE.
006200      
006300     SELECT ADM-SORT-WORK
006400     ASSIGN TO UT-S-ADMSRT.
006500      
006600     SELECT ADMISSIONS-SORTED
006700     ASSIGN TO UT-S-ADMSRS
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS SFCODE.
007000      
007100     SELECT ADMENRCH-FILE
007200     ASSIGN TO UT-S-ADMENR
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500      
007600     SELECT RDMEVENT-FILE
007700     ASSIGN TO UT-S-RDMEVT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RFCODE.
008000      
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000      
009100****** NIGHTLY ADMISSIONS FEED, ARRIVAL SEQUENCE.  THIS PROGRAM
009200****** SORTS IT BEFORE THE LOOKAHEAD PASS - SEE 050-SORT-ADMITS.
009300 FD  ADMISSIONS-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 81 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS ADMISSION-REC.
009900 01  ADMISSION-REC                      PIC X(81).
010000      
010100 SD  ADM-SORT-WORK
010200     RECORD CONTAINS 81 CHARACTERS
010300     DATA RECORD IS ADM-SORT-REC.
010400     COPY ADMDALY REPLACING ==ADMISSION-REC== BY ==ADM-SORT-REC==.
010500      
010600****** SORTED OUTPUT OF 050-SORT-ADMITS, MEMBER-ID/ADMIT-DATE
010700****** ASCENDING.  READ SEQUENTIALLY BY THE LOOKAHEAD PASS.
010800 FD  ADMISSIONS-SORTED
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 81 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS ADMISSION-SORTED-REC.
011400 01  ADMISSION-SORTED-REC                PIC X(81).
011500      
011600 FD  ADMENRCH-FILE
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 105 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS FD-ADMENRCH-REC.
012200 01  FD-ADMENRCH-REC                     PIC X(105).
012300      
012400 FD  RDMEVENT-FILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 119 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS FD-RDMEVENT-REC.
013000 01  FD-RDMEVENT-REC                     PIC X(119).
013100      
013200 WORKING-STORAGE SECTION.
013300 01  FILE-STATUS-CODES.
013400     05  IFCODE                  PIC X(2).
013500         88 CODE-READ     VALUE SPACES.
013600         88 NO-MORE-ADMIT VALUE "10".
013700     05  SFCODE                  PIC X(2).
013800         88 SORT-READ-OK  VALUE SPACES.
013900         88 NO-MORE-SORTD VALUE "10".
014000     05  OFCODE                  PIC X(2).
014100         88 CODE-WRITE    VALUE SPACES.
014200     05  RFCODE                  PIC X(2).
014300         88 CODE-WRITE-RDM VALUE SPACES.
014400     05  FILLER                  PIC X(02).
014500      
014600** MEMBER'S CURRENT ADMISSION UNDER TEST.
014700 01  CURR-ADM-REC.
014800     COPY ADMDALY REPLACING ==ADMISSION-REC== BY ==CURR-ADM-REC==.
014900      
015000** ONE-RECORD LOOKAHEAD BUFFER - BECOMES CURR-ADM-REC NEXT PASS.
015100 01  NEXT-ADM-REC.
015200     COPY ADMDALY REPLACING ==ADMISSION-REC== BY ==NEXT-ADM-REC==.
015300      
015400 COPY ADMENRCH.
015420*    RAW-BYTE TRACE VIEW OF THE ENRICHED ADMISSION RECORD JUST
015440*    BEFORE IT IS WRITTEN, SHOWN ONLY UNDER UPSI-0.  SEE CR-7310.
015460 01  ADMISSION-ENRICHED-REC-ALT REDEFINES ADMISSION-ENRICHED-REC.
015480     05  ADME-TRACE-BYTES        PIC X(105).
015500 COPY RDMEVENT.
015520*    RAW-BYTE TRACE VIEW OF THE READMISSION-EVENT PAIR RECORD,
015540*    SHOWN ONLY UNDER UPSI-0.  SEE CR-7310.
015560 01  READMISSION-EVENT-REC-ALT REDEFINES READMISSION-EVENT-REC.
015580     05  RDME-TRACE-BYTES        PIC X(119).
015600      
015700 77  WS-DATE                     PIC 9(06).
015800      
015820 77  WS-MORE-CURR-SW             PIC X(01) VALUE SPACE.
015840     88  NO-MORE-CURR-REC        VALUE 'N'.
015860 77  WS-MORE-NEXT-SW             PIC X(01) VALUE SPACE.
015880     88  NO-MORE-NEXT-REC        VALUE 'N'.
015900 01  WS-SWITCHES.
016400     05  WS-SAME-MEMBER-SW       PIC X(01) VALUE SPACE.
016500         88  CURR-HAS-NEXT-ADMIT VALUE 'Y'.
016600     05  FILLER                  PIC X(03).
016700      
016800 01  WS-SERIAL-WORK.
016900     05  WS-DISCHARGE-SERIAL     PIC S9(9) COMP.
017000     05  WS-NEXT-ADMIT-SERIAL    PIC S9(9) COMP.
017100     05  FILLER                  PIC X(02).
017200      
017300 01  DAYSERL-CALL-PARMS.
017400     05  DC-DATE-IN              PIC 9(8).
017420     05  DC-DATE-IN-ALT REDEFINES DC-DATE-IN.
017440         10  DC-DATE-CCYY        PIC 9(04).
017460         10  DC-DATE-MM          PIC 9(02).
017480         10  DC-DATE-DD          PIC 9(02).
017500     05  DC-SERIAL-OUT           PIC S9(9) COMP.
017600     05  FILLER                  PIC X(02).
017700      
017800 01  CALC-CALL-RET-CODE          PIC S9(4) COMP.
017900      
018000 01  COUNTERS-AND-ACCUMULATORS.
018100     05  RECORDS-READ            PIC S9(9) COMP.
018200     05  RECORDS-WRITTEN-ENR     PIC S9(9) COMP.
018300     05  RECORDS-WRITTEN-RDM     PIC S9(9) COMP.
018400     05  READMIT-COUNT           PIC S9(9) COMP.
018500     05  FILLER                  PIC X(02).
018600      
018700 COPY ABENDREC.
018800      
018900 01  ABEND-FORCE-FIELDS.
019000     05  ZERO-VAL                PIC 9(1) VALUE 0.
019100     05  ONE-VAL                 PIC 9(1) VALUE 1.
019200     05  FILLER                  PIC X(02).
019300      
019400 PROCEDURE DIVISION.
019500     PERFORM 050-SORT-ADMITS THRU 050-EXIT.
019600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019700     PERFORM 100-MAINLINE THRU 100-EXIT
019800             UNTIL NO-MORE-CURR-REC.
019900     PERFORM 900-CLEANUP THRU 900-EXIT.
020000     MOVE ZERO TO RETURN-CODE.
020100     GOBACK.
020200      
020300 050-SORT-ADMITS.
020400     MOVE "050-SORT-ADMITS" TO PARA-NAME.
020500     SORT ADM-SORT-WORK
020600         ON ASCENDING KEY ADM-MEMBER-ID IN ADM-SORT-REC
020700                          ADM-ADMIT-DATE IN ADM-SORT-REC
020800         USING ADMISSIONS-FILE
020900         GIVING ADMISSIONS-SORTED.
021000 050-EXIT.
021100     EXIT.
021200      
021300 000-HOUSEKEEPING.
021400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021500     DISPLAY "******** BEGIN JOB ADMFLAG ********".
021600     ACCEPT  WS-DATE FROM DATE.
021700     OPEN INPUT ADMISSIONS-SORTED.
021800     OPEN OUTPUT ADMENRCH-FILE, RDMEVENT-FILE, SYSOUT.
021900      
022000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022100      
022200     READ ADMISSIONS-SORTED INTO CURR-ADM-REC
022300         AT END
022400         MOVE 'N' TO WS-MORE-CURR-SW
022500         GO TO 000-EXIT
022600     END-READ.
022700      
022800     ADD +1 TO RECORDS-READ.
022900 000-EXIT.
023000     EXIT.
023100      
023200 100-MAINLINE.
023300     MOVE "100-MAINLINE" TO PARA-NAME.
023400     READ ADMISSIONS-SORTED INTO NEXT-ADM-REC
023500         AT END
023600         MOVE 'N' TO WS-MORE-NEXT-SW
023700         GO TO 150-TEST-SAME-MEMBER
023800     END-READ.
023900      
024000     ADD +1 TO RECORDS-READ.
024100     MOVE SPACE TO WS-MORE-NEXT-SW.
024200      
024300 150-TEST-SAME-MEMBER.
024400     MOVE 'N' TO WS-SAME-MEMBER-SW.
024500     IF NOT NO-MORE-NEXT-REC
024600         AND ADM-MEMBER-ID IN NEXT-ADM-REC =
024700             ADM-MEMBER-ID IN CURR-ADM-REC
024800         MOVE 'Y' TO WS-SAME-MEMBER-SW
024900     END-IF.
025000      
025100     IF CURR-HAS-NEXT-ADMIT
025200         PERFORM 300-CALC-CALENDAR-DAYS THRU 300-EXIT
025300     ELSE
025400         MOVE ZERO  TO ADME-NEXT-ADMIT-DATE
025500         MOVE SPACE TO ADME-NEXT-ADMISSION-ID
025600         MOVE ZERO  TO ADME-DAYS-TO-NEXT-ADMIT
025700         MOVE ZERO  TO ADME-IS-30D-READMISSION
025800     END-IF.
025900      
026000     PERFORM 200-WRITE-ADMENRCH THRU 200-EXIT.
026100      
026200     IF ADME-IS-READMIT
026300         PERFORM 250-WRITE-RDMEVENT THRU 250-EXIT
026400     END-IF.
026500      
026600     IF NO-MORE-NEXT-REC
026700         MOVE 'N' TO WS-MORE-CURR-SW
026800     ELSE
026900         MOVE NEXT-ADM-REC TO CURR-ADM-REC
027000     END-IF.
027100 100-EXIT.
027200     EXIT.
027300      
027400 300-CALC-CALENDAR-DAYS.
027500     MOVE "300-CALC-CALENDAR-DAYS" TO PARA-NAME.
027600     MOVE ADM-DISCHARGE-DATE IN CURR-ADM-REC TO DC-DATE-IN.
027700     MOVE ZERO TO CALC-CALL-RET-CODE.
027800     CALL 'DAYSERL' USING DAYSERL-CALL-PARMS, CALC-CALL-RET-CODE.
027900     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
028000         MOVE "** NON-ZERO RETURN-CODE FROM DAYSERL"
028100                                  TO ABEND-REASON
028200         GO TO 1000-ABEND-RTN
028300     END-IF.
028400     MOVE DC-SERIAL-OUT TO WS-DISCHARGE-SERIAL.
028500      
028600     MOVE ADM-ADMIT-DATE IN NEXT-ADM-REC TO DC-DATE-IN.
028700     MOVE ZERO TO CALC-CALL-RET-CODE.
028800     CALL 'DAYSERL' USING DAYSERL-CALL-PARMS, CALC-CALL-RET-CODE.
028900     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
029000         MOVE "** NON-ZERO RETURN-CODE FROM DAYSERL"
029100                                  TO ABEND-REASON
029200         GO TO 1000-ABEND-RTN
029300     END-IF.
029400     MOVE DC-SERIAL-OUT TO WS-NEXT-ADMIT-SERIAL.
029420     IF DEBUG-TRACE-REQUESTED
029440         DISPLAY "ADMFLAG - NEXT ADMIT " DC-DATE-MM "/"
029460             DC-DATE-DD "/" DC-DATE-CCYY " SERIAL "
029480             WS-NEXT-ADMIT-SERIAL.
029500      
029600     MOVE ADM-ADMIT-DATE IN NEXT-ADM-REC
029700                              TO ADME-NEXT-ADMIT-DATE.
029800     MOVE ADMISSION-ID IN NEXT-ADM-REC
029900                              TO ADME-NEXT-ADMISSION-ID.
030000     COMPUTE ADME-DAYS-TO-NEXT-ADMIT =
030100             WS-NEXT-ADMIT-SERIAL - WS-DISCHARGE-SERIAL.
030200      
030300     IF ADME-DAYS-TO-NEXT-ADMIT >= 1
030400        AND ADME-DAYS-TO-NEXT-ADMIT <= 30
030500         MOVE 1 TO ADME-IS-30D-READMISSION
030600         ADD +1 TO READMIT-COUNT
030700     ELSE
030800         MOVE 0 TO ADME-IS-30D-READMISSION
030900     END-IF.
031000 300-EXIT.
031100     EXIT.
031200      
031300 200-WRITE-ADMENRCH.
031400     MOVE "200-WRITE-ADMENRCH" TO PARA-NAME.
031500     MOVE ADMISSION-ID        IN CURR-ADM-REC
031520                                     TO ADME-ADMISSION-ID.
031600     MOVE ADM-MEMBER-ID       IN CURR-ADM-REC TO ADME-MEMBER-ID.
031700     MOVE ADM-HOSPITAL-ID     IN CURR-ADM-REC TO ADME-HOSPITAL-ID.
031800     MOVE ADM-PROVIDER-ID     IN CURR-ADM-REC TO ADME-PROVIDER-ID.
031900     MOVE ADM-ADMIT-DATE      IN CURR-ADM-REC TO ADME-ADMIT-DATE.
032000     MOVE ADM-DISCHARGE-DATE  IN CURR-ADM-REC
032020                                     TO ADME-DISCHARGE-DATE.
032100     MOVE ADM-LENGTH-OF-STAY  IN CURR-ADM-REC
032120                                     TO ADME-LENGTH-OF-STAY.
032200     MOVE ADM-CONDITION-GROUP IN CURR-ADM-REC
032220                                     TO ADME-CONDITION-GROUP.
032300     MOVE ADM-PRIMARY-ICD10   IN CURR-ADM-REC
032320                                     TO ADME-PRIMARY-ICD10.
032400     MOVE ADM-DRG             IN CURR-ADM-REC TO ADME-DRG.
032500     MOVE ADM-PREVENTABLE-PROXY IN CURR-ADM-REC
032600                                     TO ADME-PREVENTABLE-PROXY.
032700     MOVE ADM-FOLLOWUP-WITHIN-7D IN CURR-ADM-REC
032800                                     TO ADME-FOLLOWUP-WITHIN-7D.
032900     MOVE ADM-INPATIENT-PAID-AMOUNT IN CURR-ADM-REC
033000                                   TO ADME-INPATIENT-PAID-AMOUNT.
033100      
033150     IF DEBUG-TRACE-REQUESTED
033160         DISPLAY "ADMFLAG ENR " ADME-TRACE-BYTES.
033200     WRITE FD-ADMENRCH-REC FROM ADMISSION-ENRICHED-REC.
033300     ADD +1 TO RECORDS-WRITTEN-ENR.
033400 200-EXIT.
033500     EXIT.
033600      
033700 250-WRITE-RDMEVENT.
033800     MOVE "250-WRITE-RDMEVENT" TO PARA-NAME.
033900     MOVE ADM-MEMBER-ID        IN CURR-ADM-REC
034000                                     TO RDME-MEMBER-ID.
034100     MOVE ADMISSION-ID         IN CURR-ADM-REC
034200                                     TO RDME-INDEX-ADMISSION-ID.
034300     MOVE ADM-DISCHARGE-DATE   IN CURR-ADM-REC
034400                                     TO RDME-INDEX-DISCHARGE-DATE.
034500     MOVE ADMISSION-ID         IN NEXT-ADM-REC
034600                                     TO RDME-NEXT-ADMISSION-ID.
034700     MOVE ADM-ADMIT-DATE       IN NEXT-ADM-REC
034800                                     TO RDME-NEXT-ADMIT-DATE.
034900     MOVE ADME-DAYS-TO-NEXT-ADMIT    TO RDME-DAYS-TO-NEXT-ADMIT.
035000     MOVE ADM-CONDITION-GROUP  IN CURR-ADM-REC
035100                                   TO RDME-INDEX-CONDITION-GROUP.
035200     MOVE ADM-HOSPITAL-ID      IN CURR-ADM-REC
035300                                     TO RDME-INDEX-HOSPITAL-ID.
035400     MOVE ADM-INPATIENT-PAID-AMOUNT IN CURR-ADM-REC
035500                                     TO RDME-INDEX-INPATIENT-PAID.
035600     MOVE ADM-PREVENTABLE-PROXY IN CURR-ADM-REC
035700                                  TO RDME-INDEX-PREVENTABLE-PROXY.
035800     MOVE ADM-FOLLOWUP-WITHIN-7D IN CURR-ADM-REC
035900                                TO RDME-INDEX-FOLLOWUP-WITHIN-7D.
036000     MOVE ADM-ADMIT-DATE       IN NEXT-ADM-REC
036100                                  TO RDME-READMIT-ADMIT-DATE.
036200     MOVE ADM-CONDITION-GROUP  IN NEXT-ADM-REC
036300                                  TO RDME-READMIT-CONDITION-GROUP.
036400     MOVE ADM-PREVENTABLE-PROXY IN NEXT-ADM-REC
036500                              TO RDME-READMIT-PREVENTABLE-PROXY.
036600     MOVE ADM-INPATIENT-PAID-AMOUNT IN NEXT-ADM-REC
036700                                  TO RDME-READMIT-INPATIENT-PAID.
036800     COMPUTE RDME-EVENT-TOTAL-PAID =
036900             RDME-INDEX-INPATIENT-PAID
037000           + RDME-READMIT-INPATIENT-PAID.
037100      
037150     IF DEBUG-TRACE-REQUESTED
037160         DISPLAY "ADMFLAG RDM " RDME-TRACE-BYTES.
037200     WRITE FD-RDMEVENT-REC FROM READMISSION-EVENT-REC.
037300     ADD +1 TO RECORDS-WRITTEN-RDM.
037400 250-EXIT.
037500     EXIT.
037600      
037700 700-CLOSE-FILES.
037800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
037900     CLOSE ADMISSIONS-SORTED, ADMENRCH-FILE, RDMEVENT-FILE,
037920             SYSOUT.
038000 700-EXIT.
038100     EXIT.
038200      
038300 900-CLEANUP.
038400     MOVE "900-CLEANUP" TO PARA-NAME.
038500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
038600      
038700     DISPLAY "** RECORDS READ **".
038800     DISPLAY RECORDS-READ.
038900     DISPLAY "** RECORDS WRITTEN - ENRICHED **".
039000     DISPLAY RECORDS-WRITTEN-ENR.
039100     DISPLAY "** RECORDS WRITTEN - READMIT EVENTS **".
039200     DISPLAY RECORDS-WRITTEN-RDM.
039300     DISPLAY "******** NORMAL END OF JOB ADMFLAG ********".
039400 900-EXIT.
039500     EXIT.
039600      
039700 1000-ABEND-RTN.
039800     MOVE "ADMFLAG " TO ABEND-PROGRAM-ID.
039900     MOVE PARA-NAME  TO ABEND-PARA-NAME.
040000     WRITE SYSOUT-REC FROM ABEND-REC.
040100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
040200     DISPLAY "*** ABNORMAL END OF JOB-ADMFLAG ***" UPON CONSOLE.
040300     DIVIDE ZERO-VAL INTO ONE-VAL.
