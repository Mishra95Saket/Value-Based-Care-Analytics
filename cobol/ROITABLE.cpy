000100******************************************************************
000200*    ROITABLE.CPY                                               *
000300*    VALUE-BASED CARE ANALYTICS - INTERVENTION ROI SIMULATION   *
000400*    WRITTEN BY KPIROI, ONE RECORD PER CANDIDATE INTERVENTION   *
000500*    (THREE RECORDS), SORTED DESCENDING ESTIMATED-NET-SAVINGS.  *
000600*    READ BY EXECRPT.                                           *
000700******************************************************************
000800 01  INTERVENTION-ROI-REC.
000900     05  IROI-INTERVENTION           PIC X(32).
001000     05  IROI-EXPECTED-REDUCTION-PCT PIC 9V9(02).
001100     05  IROI-AVOIDABLE-PAID-BASELINE
001200                                     PIC S9(11)V99.
001300     05  IROI-ESTIMATED-SAVINGS      PIC S9(11)V99.
001400     05  IROI-ESTIMATED-PROGRAM-COST PIC S9(09)V99.
001500     05  IROI-ESTIMATED-NET-SAVINGS  PIC S9(11)V99.
001600     05  IROI-ROI                    PIC S9(04)V9(03).
001700     05  FILLER                      PIC X(06).
001800*        RESERVED FOR FUTURE ROI SIMULATION FIELDS
