000100******************************************************************
000200*    ADMDALY.CPY                                                *
000300*    VALUE-BASED CARE ANALYTICS - HOSPITAL ADMISSION RECORD     *
000400*    ONE RECORD PER INPATIENT ADMISSION.  INPUT IS IN ARRIVAL   *
000500*    SEQUENCE; ADMFLAG SORTS IT BY MEMBER-ID/ADMIT-DATE BEFORE  *
000600*    THE MATCH-MERGE PASS.                                     *
000700******************************************************************
000800 01  ADMISSION-REC.
000900     05  ADMISSION-ID                PIC X(10).
001000*        ADMISSION-ID IS ALWAYS 'A' FOLLOWED BY 9 DIGITS
001100     05  ADMISSION-ID-ALT REDEFINES ADMISSION-ID.
001200         10  ADMISSION-ID-PREFIX     PIC X(01).
001300         10  ADMISSION-ID-SEQUENCE   PIC 9(09).
001400     05  ADM-MEMBER-ID               PIC X(08).
001500     05  ADM-HOSPITAL-ID             PIC X(05).
001600     05  ADM-PROVIDER-ID             PIC X(06).
001700     05  ADM-ADMIT-DATE              PIC 9(08).
001800     05  ADM-ADMIT-DATE-ALT REDEFINES ADM-ADMIT-DATE.
001900         10  ADM-ADMIT-CCYY          PIC 9(04).
002000         10  ADM-ADMIT-MM            PIC 9(02).
002100         10  ADM-ADMIT-DD            PIC 9(02).
002200     05  ADM-DISCHARGE-DATE          PIC 9(08).
002300     05  ADM-DISCHARGE-DATE-ALT REDEFINES ADM-DISCHARGE-DATE.
002400         10  ADM-DISCH-CCYY          PIC 9(04).
002500         10  ADM-DISCH-MM            PIC 9(02).
002600         10  ADM-DISCH-DD            PIC 9(02).
002700     05  ADM-LENGTH-OF-STAY          PIC 9(02).
002800     05  ADM-CONDITION-GROUP         PIC X(10).
002900         88  ADM-CONDITION-CHF       VALUE 'CHF'.
003000         88  ADM-CONDITION-COPD      VALUE 'COPD'.
003100         88  ADM-CONDITION-DIABETES  VALUE 'DIABETES'.
003200         88  ADM-CONDITION-PNEUMONIA VALUE 'PNEUMONIA'.
003300         88  ADM-CONDITION-SEPSIS    VALUE 'SEPSIS'.
003400         88  ADM-CONDITION-CKD       VALUE 'CKD'.
003500         88  ADM-CONDITION-HTN       VALUE 'HTN'.
003600     05  ADM-PRIMARY-ICD10           PIC X(07).
003700     05  ADM-DRG                     PIC 9(03).
003800     05  ADM-PREVENTABLE-PROXY       PIC 9(01).
003900         88  ADM-IS-PREVENTABLE      VALUE 1.
004000     05  ADM-FOLLOWUP-WITHIN-7D      PIC 9(01).
004100         88  ADM-HAD-FOLLOWUP        VALUE 1.
004200     05  ADM-INPATIENT-PAID-AMOUNT   PIC S9(07)V99.
004300     05  FILLER                      PIC X(03).
004400*        RESERVED FOR FUTURE ADMISSION FEED FIELDS
