000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DAYSERL.
000400 AUTHOR. R. J. MERCER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CONVERTS A CCYYMMDD CALENDAR DATE TO A DAY-SERIAL NUMBER
001300*    (DAYS ELAPSED SINCE A FIXED EPOCH) SO CALLING PROGRAMS CAN
001400*    SUBTRACT TWO DATES AND GET A TRUE CALENDAR-DAY COUNT WITHOUT
001500*    RESORTING TO A COMPILER INTRINSIC.  LEAP YEARS ARE HANDLED
001600*    BY THE USUAL 4-100-400 RULE.
001700*
001800*    CALLED BY:  ADMFLAG, RISKSCR
001900*
002000******************************************************************
002100* CHANGE LOG                                                     *
002200*----------------------------------------------------------------*
002300* DATE     BY   REQUEST    DESCRIPTION                           *
002400*----------------------------------------------------------------*DAYS0000
002500* 031489   RJM  CR-4410    ORIGINAL PROGRAM.  WRITTEN AS A SHARED DAYS0010
002600*                          UTILITY FOR THE ADMFLAG READMISSION    DAYS0020
002700*                          WINDOW CALCULATION.                    DAYS0030
002800* 091190   KAP  CR-4688    RISKSCR NOW CALLS THIS ROUTINE TOO, TO DAYS0040
002900*                          BUILD THE 365-DAY LOOKBACK WINDOW.     DAYS0050
003000* 022699   TGD  Y2K-0031   CONFIRMED CENTURY ARITHMETIC IS ALREADYDAYS0060
003100*                          FULL 4-DIGIT CCYY - NO CHANGE REQUIRED DAYS0070
003200*                          FOR YEAR 2000.  LOGGED FOR THE Y2K     DAYS0080
003300*                          SIGN-OFF BINDER.                       DAYS0090
003400* 081503   KAP  CR-5920    ADDED WS-SERIAL-DISPLAY REDEFINES SO   DAYS0100
003500*                          THE VALUE CAN BE EYEBALLED ON A DUMP   DAYS0110
003600*                          WITHOUT CONVERTING FROM BINARY BY HAND.DAYS0120
003700******************************************************************
003800      
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
004500            OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
004600      
004700 INPUT-OUTPUT SECTION.
004800      
004900 DATA DIVISION.
005000 FILE SECTION.
005100      
005200 WORKING-STORAGE SECTION.
005300 01  MISC-FIELDS.
005400     05  WS-YEARS-ELAPSED            PIC S9(9) COMP.
005500     05  WS-DIV-QUOT                 PIC S9(9) COMP.
005600     05  WS-LEAP-ADJUSTMENT          PIC S9(4) COMP.
005700     05  WS-CENTURY-ADJUSTMENT       PIC S9(4) COMP.
005800     05  WS-QUAD-ADJUSTMENT          PIC S9(4) COMP.
005900     05  WS-LEAP-DAYS-BEFORE-YR      PIC S9(9) COMP.
006000     05  WS-YEAR-REMAINDER-4         PIC S9(4) COMP.
006100     05  WS-YEAR-REMAINDER-100       PIC S9(4) COMP.
006200     05  WS-YEAR-REMAINDER-400       PIC S9(4) COMP.
006300     05  WS-LEAP-MONTH-ADJ           PIC S9(1) COMP.
006400     05  WS-LEAP-YEAR-SW             PIC X(1) VALUE 'N'.
006500         88  IS-LEAP-YEAR            VALUE 'Y'.
006600         88  NOT-LEAP-YEAR           VALUE 'N'.
006700     05  FILLER                      PIC X(04).
006800      
006900*    CUMULATIVE DAYS BEFORE EACH MONTH IN A NON-LEAP YEAR, LOADED
007000*    FROM A SINGLE LITERAL SO THE TABLE CANNOT GET OUT OF STEP.
007100 01  CUM-DAYS-TABLE-VALUES          PIC X(48) VALUE
007200         '000000310059009001200151018102120243027303040334'.
007300 01  CUM-DAYS-TABLE REDEFINES CUM-DAYS-TABLE-VALUES.
007400     05  CUM-DAYS-BEFORE-MONTH       PIC 9(4) OCCURS 12 TIMES.
007500      
007600 01  WS-SERIAL-WORK-AREA.
007700     05  WS-SERIAL-WORK              PIC S9(9) COMP.
007800 01  WS-SERIAL-DISPLAY REDEFINES WS-SERIAL-WORK-AREA.
007900     05  WS-SERIAL-DISPLAY-VAL       PIC S9(9).
008000      
008100 LINKAGE SECTION.
008200 01  DAYSERL-PARMS.
008300     05  DAYSERL-DATE-IN             PIC 9(8).
008400     05  DAYSERL-DATE-IN-ALT REDEFINES DAYSERL-DATE-IN.
008500         10  DAYSERL-IN-CCYY         PIC 9(4).
008600         10  DAYSERL-IN-MM           PIC 9(2).
008700         10  DAYSERL-IN-DD           PIC 9(2).
008800     05  DAYSERL-SERIAL-OUT          PIC S9(9) COMP.
008900      
009000 01  RETURN-CD                       PIC 9(4) COMP.
009100      
009200 PROCEDURE DIVISION USING DAYSERL-PARMS, RETURN-CD.
009300      
009400 100-CALC-DAY-SERIAL.
009500     COMPUTE WS-YEARS-ELAPSED = DAYSERL-IN-CCYY - 1.
009600      
009700     DIVIDE WS-YEARS-ELAPSED BY 4   GIVING WS-LEAP-ADJUSTMENT.
009800     DIVIDE WS-YEARS-ELAPSED BY 100 GIVING WS-CENTURY-ADJUSTMENT.
009900     DIVIDE WS-YEARS-ELAPSED BY 400 GIVING WS-QUAD-ADJUSTMENT.
010000      
010100     COMPUTE WS-LEAP-DAYS-BEFORE-YR = WS-LEAP-ADJUSTMENT
010200                                     - WS-CENTURY-ADJUSTMENT
010300                                     + WS-QUAD-ADJUSTMENT.
010400      
010500     DIVIDE DAYSERL-IN-CCYY BY 4   GIVING WS-DIV-QUOT
010600           REMAINDER WS-YEAR-REMAINDER-4.
010700     DIVIDE DAYSERL-IN-CCYY BY 100 GIVING WS-DIV-QUOT
010800           REMAINDER WS-YEAR-REMAINDER-100.
010900     DIVIDE DAYSERL-IN-CCYY BY 400 GIVING WS-DIV-QUOT
011000           REMAINDER WS-YEAR-REMAINDER-400.
011100      
011200     IF WS-YEAR-REMAINDER-4 = 0
011300        AND (WS-YEAR-REMAINDER-100 NOT = 0
011400             OR WS-YEAR-REMAINDER-400 = 0)
011500         SET IS-LEAP-YEAR TO TRUE
011600     ELSE
011700         SET NOT-LEAP-YEAR TO TRUE
011800     END-IF.
011900      
012000     MOVE 0 TO WS-LEAP-MONTH-ADJ.
012100     IF DAYSERL-IN-MM > 2 AND IS-LEAP-YEAR
012200         MOVE 1 TO WS-LEAP-MONTH-ADJ.
012300      
012400     COMPUTE WS-SERIAL-WORK =
012500             (WS-YEARS-ELAPSED * 365)
012600           + WS-LEAP-DAYS-BEFORE-YR
012700           + CUM-DAYS-BEFORE-MONTH (DAYSERL-IN-MM)
012800           + WS-LEAP-MONTH-ADJ
012900           + DAYSERL-IN-DD.
013000      
013100     MOVE WS-SERIAL-WORK TO DAYSERL-SERIAL-OUT.
013200      
013300     IF DEBUG-TRACE-REQUESTED
013400         DISPLAY "DAYSERL - DATE " DAYSERL-DATE-IN
013500                 " SERIAL " WS-SERIAL-DISPLAY-VAL.
013600      
013700     MOVE ZERO TO RETURN-CD.
013800     GOBACK.
