000100******************************************************************
000200*    RDMEVENT.CPY                                               *
000300*    VALUE-BASED CARE ANALYTICS - READMISSION EVENT PAIR        *
000400*    WRITTEN BY ADMFLAG, ONE PER INDEX ADMISSION FLAGGED        *
000500*    IS-30D-READMISSION.  JOINS THE INDEX ADMISSION TO THE      *
000600*    FOLLOWING (READMIT) ADMISSION.  READ BY SUMBLD AND KPIROI. *
000700******************************************************************
000800 01  READMISSION-EVENT-REC.
000900     05  RDME-MEMBER-ID              PIC X(08).
001000     05  RDME-INDEX-ADMISSION-ID     PIC X(10).
001100     05  RDME-INDEX-DISCHARGE-DATE   PIC 9(08).
001200     05  RDME-NEXT-ADMISSION-ID      PIC X(10).
001300     05  RDME-NEXT-ADMIT-DATE        PIC 9(08).
001400     05  RDME-DAYS-TO-NEXT-ADMIT     PIC S9(05).
001500     05  RDME-INDEX-CONDITION-GROUP  PIC X(10).
001600     05  RDME-INDEX-HOSPITAL-ID      PIC X(05).
001700     05  RDME-INDEX-INPATIENT-PAID   PIC S9(07)V99.
001800     05  RDME-INDEX-PREVENTABLE-PROXY
001900                                     PIC 9(01).
002000         88  RDME-INDEX-IS-PREVENTABLE
002100                                     VALUE 1.
002200     05  RDME-INDEX-FOLLOWUP-WITHIN-7D
002300                                     PIC 9(01).
002400     05  RDME-READMIT-ADMIT-DATE     PIC 9(08).
002500     05  RDME-READMIT-CONDITION-GROUP
002600                                     PIC X(10).
002700     05  RDME-READMIT-PREVENTABLE-PROXY
002800                                     PIC 9(01).
002900     05  RDME-READMIT-INPATIENT-PAID PIC S9(07)V99.
003000     05  RDME-EVENT-TOTAL-PAID       PIC S9(08)V99.
003100     05  FILLER                      PIC X(06).
003200*        RESERVED FOR FUTURE EVENT-PAIR FIELDS
