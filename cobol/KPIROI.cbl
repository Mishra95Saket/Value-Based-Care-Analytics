000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  KPIROI.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/12/89.
000700 DATE-COMPILED. 06/12/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100******************************************************************
001200*    COMPUTES THE PROGRAM-LEVEL KPI TOTALS (ADMISSIONS, 30-DAY
001300*    READMISSIONS, PAID DOLLARS, HIGH-RISK MEMBER COUNT) AND
001400*    SIMULATES NET SAVINGS AND ROI FOR THREE CANDIDATE CARE
001500*    INTERVENTIONS AGAINST THE PREVENTABLE-READMISSION DOLLARS
001600*    ON FILE.
001700******************************************************************
001800*    AS-OF-DATE COMES FROM THE SAME ONE-CARD PARAMETER FILE
001820*    RISKSCR READS -- IF THE CARD IS MISSING OR BLANK THE RUN
001840*    DEFAULTS TO THE MAXIMUM ADMIT-DATE ON THE ADMISSIONS-
002000*    ENRICHED FILE.
002100******************************************************************
002200*    THE INTERVENTION TABLE IS THREE FIXED ROWS LOADED FROM ONE
002300*    LITERAL (REDEFINES), THE SAME SHAPE SCRCALC USES FOR ITS
002400*    CLAMP-LIMIT AND FORMULA-WEIGHT TABLES, THEN SORTED IN PLACE
002500*    WITH A BUBBLE PASS LIKE THE SUMBLD DIAGNOSIS AND HOSPITAL
002600*    TABLES.
002700******************************************************************
002800******************************************************************
002900* CHANGE LOG                                                     *
003000*----------------------------------------------------------------*
003100* DATE     BY   REQUEST    DESCRIPTION                           *
003200*----------------------------------------------------------------*KPIR0000
003300* 061289   JRS  CR-4460    ORIGINAL PROGRAM.                      KPIR0010
003400* 090589   KAP  CR-4512    ADDED THE THREE-ROW INTERVENTION TABLE KPIR0020
003500*                          AND ROI MATH, SORTED DESCENDING NET    KPIR0030
003600*                          SAVINGS.                               KPIR0040
003700* 022699   TGD  Y2K-0031   NO DATE FIELDS ARE HELD OVER BETWEEN   KPIR0050
003800*                          RUNS -- AS-OF-DATE COMES FROM THE CARD KPIR0060
003900*                          OR ADMENRCH EACH TIME.  NO CHANGE      KPIR0070
004000*                          REQUIRED.                              KPIR0080
004100* 051504   KAP  CR-6050    HIGH-RISK-MEMBERS IS NOW A COUNT OF    KPIR0090
004200*                          RISKSCOR RECORDS WITH RISK-TIER = HIGH KPIR0100
004300*                          INSTEAD OF BEING RECOMPUTED HERE FROM  KPIR0110
004400*                          THE RAW FEATURES.                      KPIR0120
004410* 082026   KAP  CR-7315    WS-MORE-ADME-SW AND WS-MORE-RDME-SW    KPIR0130
004420*                          MOVED BACK TO STANDALONE 77-LEVELS,    KPIR0140
004430*                          OUR USUAL SHOP STYLE FOR EOF SWITCHES. KPIR0150
004440*                          NO LOGIC CHANGE.                       KPIR0160
004500******************************************************************
004600 
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
005300            OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
005400 
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000 
006100     SELECT PARMCARD-FILE
006200     ASSIGN TO UT-S-PARMCRD
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS PCCODE.
006500 
006600     SELECT ADMENRCH-FILE
006700     ASSIGN TO UT-S-ADMENR
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS AECODE.
007000 
007100     SELECT RDMEVENT-FILE
007200     ASSIGN TO UT-S-RDMEVT
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS RECODE.
007500 
007600     SELECT RISKSCOR-FILE
007700     ASSIGN TO UT-S-RISKSC
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS RSCODE.
008000 
008100     SELECT KPISUMRY-FILE
008200     ASSIGN TO UT-S-KPISUM
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS KSCODE.
008500 
008600     SELECT ROITABLE-FILE
008700     ASSIGN TO UT-S-ROITAB
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS RTCODE.
009000 
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC                          PIC X(130).
010000 
010100**** ONE-CARD PARAMETER FILE.  SAME LAYOUT AND DEFAULTING RULE AS
010200**** RISKSCR -- SEE 060-DEFAULT-AS-OF-DATE BELOW.
010300 FD  PARMCARD-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 08 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS PARMCARD-REC.
010900 01  PARMCARD-REC                        PIC X(08).
011000 
011100 FD  ADMENRCH-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 105 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS FD-ADMENRCH-REC.
011700 01  FD-ADMENRCH-REC                     PIC X(105).
011800 
011900 FD  RDMEVENT-FILE
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 119 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS FD-RDMEVENT-REC.
012500 01  FD-RDMEVENT-REC                     PIC X(119).
012600 
012700 FD  RISKSCOR-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 65 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS FD-RISKSCOR-REC.
013300 01  FD-RISKSCOR-REC                     PIC X(65).
013400 
013500 FD  KPISUMRY-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 77 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS FD-KPISUMRY-REC.
014100 01  FD-KPISUMRY-REC                     PIC X(77).
014200 
014300 FD  ROITABLE-FILE
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 98 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS FD-ROITABLE-REC.
014900 01  FD-ROITABLE-REC                     PIC X(98).
015000 
015100 WORKING-STORAGE SECTION.
015200 01  FILE-STATUS-CODES.
015300     05  PCCODE                  PIC X(2).
015400         88  PARMCARD-READ-OK        VALUE SPACES.
015500         88  NO-PARMCARD              VALUE "10".
015600     05  AECODE                  PIC X(2).
015700         88  ADME-READ-OK             VALUE SPACES.
015800         88  NO-MORE-ADME                VALUE "10".
015900     05  RECODE                  PIC X(2).
016000         88  RDME-READ-OK             VALUE SPACES.
016100         88  NO-MORE-RDME                VALUE "10".
016200     05  RSCODE                  PIC X(2).
016300         88  RSC-READ-OK              VALUE SPACES.
016400         88  NO-MORE-RSC                 VALUE "10".
016500     05  KSCODE                  PIC X(2).
016600         88  CODE-WRITE              VALUE SPACES.
016700     05  RTCODE                  PIC X(2).
016800         88  CODE-WRITE-ROI          VALUE SPACES.
016900     05  FILLER                  PIC X(02).
017000 
017100 01  WS-AS-OF-DATE-FIELDS.
017200     05  WS-AS-OF-DATE               PIC 9(08).
017300     05  WS-AS-OF-DATE-ALT REDEFINES WS-AS-OF-DATE.
017400         10  WS-AOD-CCYY                PIC 9(04).
017500         10  WS-AOD-MM                  PIC 9(02).
017600         10  WS-AOD-DD                  PIC 9(02).
017700     05  FILLER                      PIC X(04).
017800 
017900 01  CURR-ADME-REC.
018000     COPY ADMENRCH REPLACING ==ADMISSION-ENRICHED-REC==
018100                           BY ==CURR-ADME-REC==.
018200 
018300 01  CURR-RDME-REC.
018400     COPY RDMEVENT REPLACING ==READMISSION-EVENT-REC==
018500                           BY ==CURR-RDME-REC==.
018600 
018700 01  CURR-RSC-REC.
018800     COPY RISKSCOR REPLACING ==PATIENT-RISK-SCORE-REC==
018900                           BY ==CURR-RSC-REC==.
019000 
019100****** THE THREE INTERVENTIONS ARE FIXED BY THE BUSINESS RULES --
019200****** NAME (32 BYTES), EXPECTED REDUCTION (9V99) AND COST PER
019300****** TOUCHED MEMBER (9(04)V99) -- LOADED FROM ONE LITERAL SO ALL
019400****** THREE ARE AUDITABLE IN ONE PLACE, THE SAME SHAPE SCRCALC
019500****** USES FOR ITS CLAMP-LIMIT AND FORMULA-WEIGHT TABLES.
019600 01  INTERVENTION-SEED-VALUES        PIC X(123) VALUE
019700     'POST-DISCHARGE FOLLOW-UP (7D)   007001800'
019800-    'MEDICATION RECONCILIATION       005002800'
019900-    'CARE COORDINATION PROGRAM       010006500'.
020000 01  INTERVENTION-SEED-TABLE REDEFINES INTERVENTION-SEED-VALUES.
020100     05  INTERVENTION-SEED-ROW OCCURS 3 TIMES.
020200         10  ISEED-NAME                PIC X(32).
020300         10  ISEED-NAME-ALT REDEFINES ISEED-NAME.
020400             15  ISEED-NAME-CODE            PIC X(08).
020500             15  ISEED-NAME-DESC            PIC X(24).
020600         10  ISEED-REDUCTION-PCT       PIC 9V99.
020700         10  ISEED-COST-PER-MEMBER     PIC 9(04)V99.
020800 
020900 01  WS-ROI-TABLE.
021000     05  ROI-TABLE-REC OCCURS 3 TIMES
021100                 INDEXED BY ROI-IDX, ROI-SRCH-IDX.
021200         10  IROIT-INTERVENTION           PIC X(32).
021300         10  IROIT-REDUCTION-PCT          PIC 9V99.
021400         10  IROIT-COST-PER-MEMBER        PIC 9(04)V99.
021500         10  IROIT-AVOIDABLE-PAID-BASELINE
021600             PIC S9(11)V99 COMP-3.
021700         10  IROIT-ESTIMATED-SAVINGS      PIC S9(11)V99 COMP-3.
021800         10  IROIT-ESTIMATED-PROGRAM-COST PIC S9(09)V99 COMP-3.
021900         10  IROIT-ESTIMATED-NET-SAVINGS  PIC S9(11)V99 COMP-3.
022000         10  IROIT-ROI                    PIC S9(04)V9(03) COMP-3.
022100 
022200 01  WS-ROI-HOLD-AREA.
022300     05  WS-ROI-HOLD-REC            PIC X(72).
022400 
022420 77  WS-MORE-ADME-SW                 PIC X(1) VALUE SPACE.
022440     88  NO-MORE-ADME-RECS               VALUE 'N'.
022460 77  WS-MORE-RDME-SW                 PIC X(1) VALUE SPACE.
022480     88  NO-MORE-RDME-RECS               VALUE 'N'.
022500 01  WS-SWITCHES.
023000     05  WS-MORE-RSC-SW              PIC X(1) VALUE SPACE.
023100         88  NO-MORE-RSC-RECS             VALUE 'N'.
023200     05  WS-SORT-PASS-SW             PIC X(1) VALUE SPACE.
023300         88  WS-TABLE-IN-ORDER             VALUE 'Y'.
023400     05  FILLER                      PIC X(02).
023500 
023600 01  COUNTERS-AND-ACCUMULATORS.
023700     05  RECORDS-READ-ADME           PIC S9(9) COMP.
023800     05  RECORDS-READ-RDME           PIC S9(9) COMP.
023900     05  RECORDS-READ-RSC            PIC S9(9) COMP.
024000     05  WS-TOTAL-ADMISSIONS         PIC S9(7) COMP.
024100     05  WS-READMISSIONS-30D         PIC S9(7) COMP.
024200     05  WS-EVENT-COUNT              PIC S9(7) COMP.
024300     05  WS-HIGH-RISK-COUNT          PIC S9(7) COMP.
024400     05  WS-TOUCHES                  PIC S9(7) COMP.
024500     05  WS-TOTAL-INPATIENT-PAID     PIC S9(11)V99 COMP-3.
024600     05  WS-PREVENTABLE-RDM-PAID     PIC S9(11)V99 COMP-3.
024700     05  WS-EVENT-PAID-TOTAL         PIC S9(11)V99 COMP-3.
024800     05  WS-READMISSION-RATE-30D     PIC 9V9(04).
024900     05  WS-AVG-READMISSION-PAID     PIC S9(07)V99.
025000     05  FILLER                      PIC X(02).
025100 
025200 COPY ABENDREC.
025300 
025400 01  ABEND-FORCE-FIELDS.
025500     05  ZERO-VAL                    PIC 9(1) VALUE 0.
025600     05  ONE-VAL                     PIC 9(1) VALUE 1.
025700     05  FILLER                      PIC X(02).
025800 
025900 PROCEDURE DIVISION.
026000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026100     PERFORM 060-DEFAULT-AS-OF-DATE THRU 060-EXIT.
026200     PERFORM 100-ACCUM-ADMENRCH-TOTALS THRU 100-EXIT
026300             UNTIL NO-MORE-ADME-RECS.
026400     PERFORM 200-ACCUM-RDMEVENT-TOTALS THRU 200-EXIT
026500             UNTIL NO-MORE-RDME-RECS.
026600     PERFORM 250-COUNT-HIGH-RISK THRU 250-EXIT
026700             UNTIL NO-MORE-RSC-RECS.
026800     PERFORM 300-LOAD-INTERVENTION-TABLE THRU 300-EXIT
026900             VARYING ROI-IDX FROM 1 BY 1
027000             UNTIL ROI-IDX > 3.
027100     PERFORM 310-CALC-KPI-RATES THRU 310-EXIT.
027200     PERFORM 350-CALC-ROI-ROW THRU 350-EXIT
027300             VARYING ROI-IDX FROM 1 BY 1
027400             UNTIL ROI-IDX > 3.
027500     PERFORM 400-SORT-ROI-DESC THRU 400-EXIT.
027600     PERFORM 500-WRITE-KPISUMRY THRU 500-EXIT.
027700     PERFORM 550-WRITE-ROITABLE THRU 550-EXIT
027800             VARYING ROI-IDX FROM 1 BY 1
027900             UNTIL ROI-IDX > 3.
028000     PERFORM 900-CLEANUP THRU 900-EXIT.
028100     MOVE ZERO TO RETURN-CODE.
028200     GOBACK.
028300 
028400 000-HOUSEKEEPING.
028500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028600     DISPLAY "KPIROI HOUSEKEEPING".
028700     ACCEPT  WS-AS-OF-DATE-FIELDS FROM DATE.
028800     OPEN INPUT PARMCARD-FILE, ADMENRCH-FILE, RDMEVENT-FILE,
028900               RISKSCOR-FILE.
029000     OPEN OUTPUT KPISUMRY-FILE, ROITABLE-FILE, SYSOUT.
029100     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-ROI-TABLE.
029200     MOVE ZERO TO WS-AS-OF-DATE.
029300 
029400     READ PARMCARD-FILE INTO WS-AS-OF-DATE
029500         AT END
029600         GO TO 000-EXIT
029700     END-READ.
029800 
029900     IF WS-AS-OF-DATE NOT NUMERIC OR WS-AS-OF-DATE = ZERO
030000         MOVE ZERO TO WS-AS-OF-DATE.
030100 000-EXIT.
030200     EXIT.
030300 
030400****** IF NO PARAMETER CARD WAS SUPPLIED, SCAN ADMENRCH ONCE FOR
030500****** THE MAXIMUM ADMIT-DATE, THEN RE-OPEN SO 100-ACCUM-ADMENRCH-
030600****** TOTALS STARTS FROM THE TOP AGAIN -- SAME SHAPE AS RISKSCR'S
030700****** 060-DEFAULT-AS-OF-DATE.
030800 060-DEFAULT-AS-OF-DATE.
030900     MOVE "060-DEFAULT-AS-OF-DATE" TO PARA-NAME.
031000     IF WS-AS-OF-DATE NOT = ZERO
031100         GO TO 060-EXIT.
031200 
031300     MOVE SPACE TO WS-MORE-ADME-SW.
031400     PERFORM 065-SCAN-FOR-MAX-ADMIT THRU 065-EXIT
031500             UNTIL NO-MORE-ADME-RECS.
031600     CLOSE ADMENRCH-FILE.
031700     OPEN INPUT ADMENRCH-FILE.
031800     MOVE SPACE TO WS-MORE-ADME-SW.
031900 060-EXIT.
032000     EXIT.
032100 
032200 065-SCAN-FOR-MAX-ADMIT.
032300     MOVE "065-SCAN-FOR-MAX-ADMIT" TO PARA-NAME.
032400     READ ADMENRCH-FILE INTO CURR-ADME-REC
032500         AT END
032600         MOVE 'N' TO WS-MORE-ADME-SW
032700         GO TO 065-EXIT
032800     END-READ.
032900     IF ADME-ADMIT-DATE IN CURR-ADME-REC > WS-AS-OF-DATE
033000         MOVE ADME-ADMIT-DATE IN CURR-ADME-REC TO WS-AS-OF-DATE.
033100 065-EXIT.
033200     EXIT.
033300 
033400 100-ACCUM-ADMENRCH-TOTALS.
033500     MOVE "100-ACCUM-ADMENRCH-TOTALS" TO PARA-NAME.
033600     READ ADMENRCH-FILE INTO CURR-ADME-REC
033700         AT END
033800         MOVE 'N' TO WS-MORE-ADME-SW
033900         GO TO 100-EXIT
034000     END-READ.
034100     ADD +1 TO RECORDS-READ-ADME, WS-TOTAL-ADMISSIONS.
034200     ADD ADME-INPATIENT-PAID-AMOUNT IN CURR-ADME-REC
034300                        TO WS-TOTAL-INPATIENT-PAID.
034400     IF ADME-IS-30D-READMISSION IN CURR-ADME-REC = 1
034500         ADD +1 TO WS-READMISSIONS-30D
034600     END-IF.
034700 100-EXIT.
034800     EXIT.
034900 
035000****** PREVENTABLE-RDM-PAID IS SUMMED ONLY OVER EVENTS WHOSE INDEX
035100****** ADMISSION WAS PREVENTABLE -- WS-EVENT-PAID-TOTAL (USED FOR
035150****** THE AVERAGE) IS SUMMED OVER EVERY EVENT, PREVENTABLE OR
035200****** NOT.
035300 200-ACCUM-RDMEVENT-TOTALS.
035400     MOVE "200-ACCUM-RDMEVENT-TOTALS" TO PARA-NAME.
035500     READ RDMEVENT-FILE INTO CURR-RDME-REC
035600         AT END
035700         MOVE 'N' TO WS-MORE-RDME-SW
035800         GO TO 200-EXIT
035900     END-READ.
036000     ADD +1 TO RECORDS-READ-RDME, WS-EVENT-COUNT.
036100     ADD RDME-READMIT-INPATIENT-PAID IN CURR-RDME-REC
036200                        TO WS-EVENT-PAID-TOTAL.
036300     IF RDME-INDEX-PREVENTABLE-PROXY IN CURR-RDME-REC = 1
036400         ADD RDME-READMIT-INPATIENT-PAID IN CURR-RDME-REC
036500                            TO WS-PREVENTABLE-RDM-PAID
036600     END-IF.
036700 200-EXIT.
036800     EXIT.
036900 
037000 250-COUNT-HIGH-RISK.
037100     MOVE "250-COUNT-HIGH-RISK" TO PARA-NAME.
037200     READ RISKSCOR-FILE INTO CURR-RSC-REC
037300         AT END
037400         MOVE 'N' TO WS-MORE-RSC-SW
037500         GO TO 250-EXIT
037600     END-READ.
037700     ADD +1 TO RECORDS-READ-RSC.
037800 
037900     IF NOT PRSC-TIER-LOW IN CURR-RSC-REC
038000        AND NOT PRSC-TIER-MEDIUM IN CURR-RSC-REC
038100        AND NOT PRSC-TIER-HIGH IN CURR-RSC-REC
038200         MOVE "** UNKNOWN RISK-TIER ON RISKSCOR" TO ABEND-REASON
038300         MOVE PRSC-RISK-TIER IN CURR-RSC-REC
038320                                  TO ACTUAL-VAL IN ABEND-REC
038400         GO TO 1000-ABEND-RTN
038500     END-IF.
038600 
038700     IF PRSC-TIER-HIGH IN CURR-RSC-REC
038800         ADD +1 TO WS-HIGH-RISK-COUNT
038900     END-IF.
039000 250-EXIT.
039100     EXIT.
039200 
039300 300-LOAD-INTERVENTION-TABLE.
039400     MOVE "300-LOAD-INTERVENTION-TABLE" TO PARA-NAME.
039500     MOVE ISEED-NAME (ROI-IDX)
039600                        TO IROIT-INTERVENTION (ROI-IDX).
039700     MOVE ISEED-REDUCTION-PCT (ROI-IDX)
039800                        TO IROIT-REDUCTION-PCT (ROI-IDX).
039900     MOVE ISEED-COST-PER-MEMBER (ROI-IDX)
040000                        TO IROIT-COST-PER-MEMBER (ROI-IDX).
040100 300-EXIT.
040200     EXIT.
040300 
040400 310-CALC-KPI-RATES.
040500     MOVE "310-CALC-KPI-RATES" TO PARA-NAME.
040600     IF WS-TOTAL-ADMISSIONS = ZERO
040700         MOVE ZERO TO WS-READMISSION-RATE-30D
040800     ELSE
040900         COMPUTE WS-READMISSION-RATE-30D ROUNDED =
041000                 WS-READMISSIONS-30D / WS-TOTAL-ADMISSIONS
041100     END-IF.
041200     IF WS-EVENT-COUNT = ZERO
041300         MOVE ZERO TO WS-AVG-READMISSION-PAID
041400     ELSE
041500         COMPUTE WS-AVG-READMISSION-PAID ROUNDED =
041600                 WS-EVENT-PAID-TOTAL / WS-EVENT-COUNT
041700     END-IF.
041800     IF WS-HIGH-RISK-COUNT > ZERO
041900         MOVE WS-HIGH-RISK-COUNT TO WS-TOUCHES
042000     ELSE
042100         MOVE 1 TO WS-TOUCHES
042200     END-IF.
042300 310-EXIT.
042400     EXIT.
042500 
042600 350-CALC-ROI-ROW.
042700     MOVE "350-CALC-ROI-ROW" TO PARA-NAME.
042800     MOVE WS-PREVENTABLE-RDM-PAID
042900                 TO IROIT-AVOIDABLE-PAID-BASELINE (ROI-IDX).
043000     COMPUTE IROIT-ESTIMATED-SAVINGS (ROI-IDX) ROUNDED =
043100             WS-PREVENTABLE-RDM-PAID *
043120             IROIT-REDUCTION-PCT (ROI-IDX).
043200     COMPUTE IROIT-ESTIMATED-PROGRAM-COST (ROI-IDX) =
043300             WS-TOUCHES * IROIT-COST-PER-MEMBER (ROI-IDX).
043400     COMPUTE IROIT-ESTIMATED-NET-SAVINGS (ROI-IDX) =
043500             IROIT-ESTIMATED-SAVINGS (ROI-IDX) -
043600             IROIT-ESTIMATED-PROGRAM-COST (ROI-IDX).
043700     IF IROIT-ESTIMATED-PROGRAM-COST (ROI-IDX) = ZERO
043800         MOVE ZERO TO IROIT-ROI (ROI-IDX)
043900     ELSE
044000         COMPUTE IROIT-ROI (ROI-IDX) ROUNDED =
044100                 IROIT-ESTIMATED-NET-SAVINGS (ROI-IDX) /
044200                 IROIT-ESTIMATED-PROGRAM-COST (ROI-IDX)
044300     END-IF.
044400 350-EXIT.
044500     EXIT.
044600 
044700****** BUBBLE PASS OVER THE THREE-ROW ROI TABLE, DESCENDING
044800****** ESTIMATED-NET-SAVINGS, THE SAME SHAPE AS SUMBLD'S
044900****** 320/325-BUBBLE-SORT-DX PARAGRAPHS.
045000 400-SORT-ROI-DESC.
045100     MOVE "400-SORT-ROI-DESC" TO PARA-NAME.
045200     PERFORM 405-BUBBLE-SORT-ROI THRU 405-EXIT
045300             UNTIL WS-TABLE-IN-ORDER.
045400 400-EXIT.
045500     EXIT.
045600 
045700 405-BUBBLE-SORT-ROI.
045800     MOVE "405-BUBBLE-SORT-ROI" TO PARA-NAME.
045900     MOVE 'Y' TO WS-SORT-PASS-SW.
046000     PERFORM 410-BUBBLE-SORT-ROI-STEP THRU 410-EXIT
046100             VARYING ROI-IDX FROM 1 BY 1
046200             UNTIL ROI-IDX > 2.
046300 405-EXIT.
046400     EXIT.
046500 
046600 410-BUBBLE-SORT-ROI-STEP.
046700     MOVE "410-BUBBLE-SORT-ROI-STEP" TO PARA-NAME.
046800     SET ROI-SRCH-IDX TO ROI-IDX.
046900     SET ROI-SRCH-IDX UP BY 1.
047000     IF IROIT-ESTIMATED-NET-SAVINGS (ROI-IDX) <
047100                    IROIT-ESTIMATED-NET-SAVINGS (ROI-SRCH-IDX)
047200         MOVE ROI-TABLE-REC (ROI-IDX)      TO WS-ROI-HOLD-REC
047300         MOVE ROI-TABLE-REC (ROI-SRCH-IDX)
047400                            TO ROI-TABLE-REC (ROI-IDX)
047500         MOVE WS-ROI-HOLD-REC TO ROI-TABLE-REC (ROI-SRCH-IDX)
047600         MOVE SPACE TO WS-SORT-PASS-SW
047700     END-IF.
047800 410-EXIT.
047900     EXIT.
048000 
048100 500-WRITE-KPISUMRY.
048200     MOVE "500-WRITE-KPISUMRY" TO PARA-NAME.
048300     MOVE WS-AS-OF-DATE                TO KPIS-AS-OF-DATE.
048400     MOVE WS-TOTAL-ADMISSIONS           TO KPIS-TOTAL-ADMISSIONS.
048500     MOVE WS-READMISSIONS-30D           TO KPIS-READMISSIONS-30D.
048600     MOVE WS-READMISSION-RATE-30D
048620                                     TO KPIS-READMISSION-RATE-30D.
048700     MOVE WS-TOTAL-INPATIENT-PAID
048720                                     TO KPIS-TOTAL-INPATIENT-PAID.
048800     MOVE WS-PREVENTABLE-RDM-PAID
048820                                     TO KPIS-PREVENTABLE-RDM-PAID.
048900     MOVE WS-AVG-READMISSION-PAID
048920                                     TO KPIS-AVG-READMISSION-PAID.
049000     MOVE WS-HIGH-RISK-COUNT            TO KPIS-HIGH-RISK-MEMBERS.
049100     WRITE FD-KPISUMRY-REC FROM KPI-SUMMARY-REC.
049200 500-EXIT.
049300     EXIT.
049400 
049500 550-WRITE-ROITABLE.
049600     MOVE "550-WRITE-ROITABLE" TO PARA-NAME.
049700     MOVE IROIT-INTERVENTION (ROI-IDX)  TO IROI-INTERVENTION.
049800     MOVE IROIT-REDUCTION-PCT (ROI-IDX)
049900                        TO IROI-EXPECTED-REDUCTION-PCT.
050000     MOVE IROIT-AVOIDABLE-PAID-BASELINE (ROI-IDX)
050100                        TO IROI-AVOIDABLE-PAID-BASELINE.
050200     MOVE IROIT-ESTIMATED-SAVINGS (ROI-IDX)
050300                        TO IROI-ESTIMATED-SAVINGS.
050400     MOVE IROIT-ESTIMATED-PROGRAM-COST (ROI-IDX)
050500                        TO IROI-ESTIMATED-PROGRAM-COST.
050600     MOVE IROIT-ESTIMATED-NET-SAVINGS (ROI-IDX)
050700                        TO IROI-ESTIMATED-NET-SAVINGS.
050800     MOVE IROIT-ROI (ROI-IDX)           TO IROI-ROI.
050900     WRITE FD-ROITABLE-REC FROM INTERVENTION-ROI-REC.
051000 550-EXIT.
051100     EXIT.
051200 
051300 700-CLOSE-FILES.
051400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
051500     CLOSE ADMENRCH-FILE, RDMEVENT-FILE, RISKSCOR-FILE,
051520           KPISUMRY-FILE, ROITABLE-FILE, SYSOUT.
051700 700-EXIT.
051800     EXIT.
051900 
052000 900-CLEANUP.
052100     MOVE "900-CLEANUP" TO PARA-NAME.
052200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
052300     DISPLAY "** ADMENRCH READ     **" RECORDS-READ-ADME.
052400     DISPLAY "** RDMEVENT READ     **" RECORDS-READ-RDME.
052500     DISPLAY "** RISKSCOR READ     **" RECORDS-READ-RSC.
052600     DISPLAY "** HIGH-RISK MEMBERS **" WS-HIGH-RISK-COUNT.
052700     DISPLAY "******** NORMAL END OF JOB KPIROI ********".
052800 900-EXIT.
052900     EXIT.
053000 
053100 1000-ABEND-RTN.
053200     MOVE "KPIROI  " TO ABEND-PROGRAM-ID.
053300     MOVE PARA-NAME  TO ABEND-PARA-NAME.
053400     WRITE SYSOUT-REC FROM ABEND-REC.
053500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
053600     DISPLAY "*** ABNORMAL END OF JOB-KPIROI ***" UPON CONSOLE.
053700     DIVIDE ZERO-VAL INTO ONE-VAL.
