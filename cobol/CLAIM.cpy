000100******************************************************************
000200*    CLAIM.CPY                                                  *
000300*    VALUE-BASED CARE ANALYTICS - MEDICAL CLAIM RECORD          *
000400*    ONE RECORD PER ADJUDICATED CLAIM LINE, ANY SEQUENCE.       *
000500*    RISKSCR SCANS THIS FILE TO BUILD THE MEMBER UTILIZATION    *
000600*    FEATURE TABLE (ED-VISITS AND OUTPATIENT-VISITS COUNTS).    *
000700******************************************************************
000800 01  CLAIM-REC.
000900     05  CLAIM-ID                    PIC X(12).
001000*        CLAIM-ID IS ALWAYS 'C' FOLLOWED BY 11 DIGITS
001100     05  CLAIM-ID-ALT REDEFINES CLAIM-ID.
001200         10  CLAIM-ID-PREFIX         PIC X(01).
001300         10  CLAIM-ID-SEQUENCE       PIC 9(11).
001400     05  CLM-MEMBER-ID               PIC X(08).
001500     05  CLM-CLAIM-DATE              PIC 9(08).
001600     05  CLM-CLAIM-DATE-ALT REDEFINES CLM-CLAIM-DATE.
001700         10  CLM-CLAIM-CCYY          PIC 9(04).
001800         10  CLM-CLAIM-MM            PIC 9(02).
001900         10  CLM-CLAIM-DD            PIC 9(02).
002000     05  CLM-CLAIM-TYPE              PIC X(10).
002100         88  CLM-TYPE-OUTPATIENT     VALUE 'OUTPATIENT'.
002200         88  CLM-TYPE-INPATIENT      VALUE 'INPATIENT'.
002300     05  CLM-PROVIDER-ID             PIC X(06).
002400     05  CLM-CPT                     PIC X(05).
002500         88  CLM-CPT-AMBULANCE       VALUE 'A0427'.
002600         88  CLM-CPT-ED-VISIT        VALUE '99214'.
002700     05  CLM-ICD10                   PIC X(07).
002800     05  CLM-PAID-AMOUNT             PIC S9(07)V99.
002900     05  FILLER                      PIC X(02).
003000*        RESERVED FOR FUTURE CLAIM FEED FIELDS
