000100******************************************************************
000200*    HOSPSUMRY.CPY                                              *
000300*    VALUE-BASED CARE ANALYTICS - HOSPITAL SUMMARY              *
000400*    WRITTEN BY SUMBLD, ONE RECORD PER HOSPITAL PRESENT IN THE  *
000500*    ADMISSIONS FEED.  SORTED DESCENDING READMISSION-RATE-30D.  *
000600******************************************************************
000700 01  HOSPITAL-SUMMARY-REC.
000800     05  HSSM-HOSPITAL-ID            PIC X(05).
000900     05  HSSM-ADMISSIONS             PIC 9(07).
001000     05  HSSM-READMISSIONS-30D       PIC 9(07).
001100     05  HSSM-AVG-PAID               PIC S9(07)V99.
001200     05  HSSM-READMISSION-RATE-30D   PIC 9V9(04).
001300     05  FILLER                      PIC X(03).
001400*        RESERVED FOR FUTURE HOSPITAL SUMMARY FIELDS
