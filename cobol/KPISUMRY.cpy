000100******************************************************************
000200*    KPISUMRY.CPY                                               *
000300*    VALUE-BASED CARE ANALYTICS - PROGRAM KPI SUMMARY           *
000400*    WRITTEN BY KPIROI.  SINGLE RECORD.  READ BY EXECRPT.       *
000500******************************************************************
000600 01  KPI-SUMMARY-REC.
000700     05  KPIS-AS-OF-DATE             PIC 9(08).
000800     05  KPIS-TOTAL-ADMISSIONS       PIC 9(07).
000900     05  KPIS-READMISSIONS-30D       PIC 9(07).
001000     05  KPIS-READMISSION-RATE-30D   PIC 9V9(04).
001100     05  KPIS-TOTAL-INPATIENT-PAID   PIC S9(11)V99.
001200     05  KPIS-PREVENTABLE-RDM-PAID   PIC S9(11)V99.
001300     05  KPIS-AVG-READMISSION-PAID   PIC S9(07)V99.
001400     05  KPIS-HIGH-RISK-MEMBERS      PIC 9(07).
001500     05  FILLER                      PIC X(08).
001600*        RESERVED FOR FUTURE KPI FIELDS
