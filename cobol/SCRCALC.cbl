000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SCRCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/89.
000700 DATE-COMPILED. 04/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CLAMPS THE SIX RISK-SCORER INPUT FEATURES TO THEIR ALLOWED
001300*    RANGES, THEN COMPUTES THE WEIGHTED RAW READMISSION-RISK
001400*    SCORE FOR ONE MEMBER.  SCALING OF THE RAW SCORE AGAINST THE
001500*    POPULATION MAXIMUM IS DONE BY THE CALLER (RISKSCR) ONCE THE
001600*    MAXIMUM IS KNOWN FOR THE WHOLE RUN.
001700*
001800*    CALLED BY:  RISKSCR
001900*
002000******************************************************************
002100* CHANGE LOG                                                     *
002200*----------------------------------------------------------------*
002300* DATE     BY   REQUEST    DESCRIPTION                           *
002400*----------------------------------------------------------------*SCRC0000
002500* 040289   JRS  CR-4415    ORIGINAL PROGRAM.  USES OUR USUAL      SCRC0010
002600*                          CALLED-SUBPROGRAM LINKAGE SHAPE FOR    SCRC0020
002700*                          THE NEW RISK-SCORER FEATURE WEIGHTS.   SCRC0030
002800* 100590   KAP  CR-4701    ADDED THE CLAMP TABLE SO THE SIX LOW/  SCRC0040
002900*                          HIGH LIMIT PAIRS LIVE IN ONE LITERAL   SCRC0050
003000*                          INSTEAD OF SIX PAIRS OF 88-LEVELS.     SCRC0060
003100* 022699   TGD  Y2K-0031   NO DATE FIELDS IN THIS PROGRAM.  LOGGEDSCRC0070
003200*                          FOR THE Y2K SIGN-OFF BINDER, NO CHANGE SCRC0080
003300*                          REQUIRED.                              SCRC0090
003400* 051904   KAP  CR-6012    REIMBURSE-PCT-STYLE WEIGHT TABLE ADDED SCRC0100
003500*                          (REDEFINES OVER A LITERAL) SO THE SEVENSCRC0110
003600*                          FORMULA WEIGHTS ARE AUDITABLE IN ONE   SCRC0120
003700*                          PLACE RATHER THAN BURIED IN A COMPUTE. SCRC0130
003710* 080926   KAP  CR-7211    ADDED A REDEFINES TRACE VIEW OVER THE  SCRC0140
003720*                          LINKAGE RECORD, SHOWN UNDER UPSI-0 ALONSCRC0150
003730*                          WITH THE RAW SCORE.  NO LOGIC CHANGE.  SCRC0160
003740* 080926   KAP  CR-7212    FIXED THE CLAMP-LIMIT-VALUES LITERAL --SCRC0170
003750*                          AGE, CHRONIC, PRIOR-ADM AND ED-VISITS  SCRC0180
003760*                          PAIRS WERE MISKEYED (AGE HIGH OF 9000  SCRC0190
003770*                          CLAMPED EVERY MEMBER TO THE FLOOR, AND SCRC0200
003780*                          CHRONIC HIGH OF 0000 DROVE A DIVIDE-BY-SCRC0210
003790*                          ZERO).  LIMITS NOW MATCH THE SPEC.     SCRC0220
003791* 082026   KAP  CR-7217    FORMULA-WEIGHT-VALUES WAS KEYED 10X    SCRC0230
003792*                          THE APPROVED WEIGHTS (220/220/200/     SCRC0240
003793*                          160/100/050/050 INSTEAD OF 022/022/    SCRC0250
003794*                          020/016/010/005/005) -- SUMMED TO      SCRC0260
003795*                          10.00 INSTEAD OF 1.00, RISKING A       SCRC0270
003796*                          SILENT OVERFLOW OF THE PIC S9V9(06)    SCRC0280
003797*                          RAW-SCORE FIELD AT THE HIGH END.       SCRC0290
003798* 082026   KAP  CR-7318    WIDENED SCRC-NO-FOLLOWUP-RATE TO PIC   SCRC0300
003799*                          9V9(06) (WAS 9V9(04)) -- THE FIELD     SCRC0310
003800*                          WAS TRUNCATING RISKSCR'S 6-DECIMAL     SCRC0320
003801*                          RATE ON ENTRY TO THE LINKAGE RECORD.   SCRC0330
003802*                          TRACE VIEW WIDENED X(26) TO X(28).     SCRC0340
003810******************************************************************
003900      
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
004600            OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
004700      
004800 INPUT-OUTPUT SECTION.
004900      
005000 DATA DIVISION.
005100 FILE SECTION.
005200      
005300 WORKING-STORAGE SECTION.
005400 01  MISC-FIELDS.
005500     05  WS-RATIO-AGE                PIC S9V9(6) COMP-3.
005600     05  WS-RATIO-CHRONIC            PIC S9V9(6) COMP-3.
005700     05  WS-RATIO-SDI                PIC S9V9(6) COMP-3.
005800     05  WS-RATIO-PRIOR-ADM          PIC S9V9(6) COMP-3.
005900     05  WS-RATIO-ED-VISITS          PIC S9V9(6) COMP-3.
006000     05  WS-RATIO-OUTPATIENT         PIC S9V9(6) COMP-3.
006100     05  WS-TEMP-CLAMP               PIC S9(5)V9(3) COMP-3.
006200     05  FILLER                      PIC X(04).
006300      
006400*    CLAMP LIMITS - LOW/HIGH PAIRS IN FEATURE ORDER: AGE (18/90),
006500*    CHRONIC (0/6), SDI (TENTHOUSANDTHS), PRIOR-ADM (0/10),
006600*    ED-VISITS (0/20), OUTPATIENT (0/60).  LOADED FROM ONE LITERAL
006650*    SO A LIMIT CANNOT BE CHANGED IN ONLY ONE PLACE OF A PAIR BY
006700*    MISTAKE.  SEE CR-7212.
006800 01  CLAMP-LIMIT-VALUES              PIC X(48) VALUE
006900         '001800900000000600001000000000100000002000000060'.
007000 01  CLAMP-LIMIT-TABLE REDEFINES CLAMP-LIMIT-VALUES.
007100     05  CLAMP-LIMIT-PAIR OCCURS 6 TIMES.
007200         10  CLAMP-LOW               PIC 9(4).
007300         10  CLAMP-HIGH              PIC 9(4).
007400      
007500*    FORMULA WEIGHTS IN FEATURE ORDER: AGE (.22), CHRONIC (.22),
007550*    SDI (.20), PRIOR-ADM (.16), ED-VISITS (.10), OUTPATIENT
007555*    (.05), NO-FOLLOWUP-RATE (.05).  WEIGHTS SUM TO 1.00.  SEE
007560*    CR-7217.
007700 01  FORMULA-WEIGHT-VALUES           PIC X(21) VALUE
007800         '022022020016010005005'.
007900 01  FORMULA-WEIGHT-TABLE REDEFINES FORMULA-WEIGHT-VALUES.
008000     05  FORMULA-WEIGHT OCCURS 7 TIMES PIC 9V99.
008100      
008200 LINKAGE SECTION.
008300 01  SCRCALC-REC.
008400     05  SCRC-MEMBER-AGE             PIC 9(03).
008500     05  SCRC-CHRONIC-COUNT          PIC 9(01).
008600     05  SCRC-SDI                    PIC 9V9(03).
008700     05  SCRC-PRIOR-ADMISSIONS-12M   PIC 9(03).
008800     05  SCRC-ED-VISITS-12M          PIC 9(03).
008900     05  SCRC-OUTPATIENT-VISITS-12M  PIC 9(03).
009000     05  SCRC-NO-FOLLOWUP-RATE       PIC 9V9(06).
009100     05  SCRC-RAW-SCORE-OUT          PIC S9V9(06) COMP-3.
009150*    RAW-BYTE TRACE VIEW OF THE WHOLE LINKAGE RECORD, USED ONLY
009160*    UNDER UPSI-0 SO A DUMP CAN BE DIFFED AGAINST RISKSCR'S OWN
009170*    TRACE OF THE SAME CALL RECORD.  SEE CR-6012.  WIDENED FROM
009175*    X(26) TO X(28) BY CR-7318 WHEN SCRC-NO-FOLLOWUP-RATE GREW
009177*    TWO DIGITS.
009180 01  SCRC-TRACE-VIEW REDEFINES SCRCALC-REC.
009190     05  SCRC-TRACE-BYTES            PIC X(28).
009200      
009300 01  RETURN-CD                       PIC 9(4) COMP.
009400      
009500 PROCEDURE DIVISION USING SCRCALC-REC, RETURN-CD.
009600      
009700 100-CALC-RAW-SCORE.
009800     PERFORM 150-CLAMP-INPUTS.
009900      
010000     COMPUTE WS-RATIO-AGE ROUNDED =
010100             (SCRC-MEMBER-AGE - CLAMP-LOW (1)) /
010200             (CLAMP-HIGH (1) - CLAMP-LOW (1)).
010300     COMPUTE WS-RATIO-CHRONIC ROUNDED =
010400             SCRC-CHRONIC-COUNT / CLAMP-HIGH (2).
010500     MOVE SCRC-SDI TO WS-RATIO-SDI.
010600     COMPUTE WS-RATIO-PRIOR-ADM ROUNDED =
010700             SCRC-PRIOR-ADMISSIONS-12M / CLAMP-HIGH (4).
010800     COMPUTE WS-RATIO-ED-VISITS ROUNDED =
010900             SCRC-ED-VISITS-12M / CLAMP-HIGH (5).
011000     COMPUTE WS-RATIO-OUTPATIENT ROUNDED =
011100             SCRC-OUTPATIENT-VISITS-12M / CLAMP-HIGH (6).
011200      
011300     COMPUTE SCRC-RAW-SCORE-OUT ROUNDED =
011400             (FORMULA-WEIGHT (1) * WS-RATIO-AGE)
011500           + (FORMULA-WEIGHT (2) * WS-RATIO-CHRONIC)
011600           + (FORMULA-WEIGHT (3) * WS-RATIO-SDI)
011700           + (FORMULA-WEIGHT (4) * WS-RATIO-PRIOR-ADM)
011800           + (FORMULA-WEIGHT (5) * WS-RATIO-ED-VISITS)
011900           + (FORMULA-WEIGHT (6) * WS-RATIO-OUTPATIENT)
012000           + (FORMULA-WEIGHT (7) * SCRC-NO-FOLLOWUP-RATE).
012100      
012200     IF DEBUG-TRACE-REQUESTED
012250         DISPLAY "SCRCALC - RAW SCORE " SCRC-RAW-SCORE-OUT
012260         DISPLAY "SCRCALC - REC BYTES " SCRC-TRACE-BYTES.
012400      
012500     MOVE ZERO TO RETURN-CD.
012600     GOBACK.
012700      
012800 150-CLAMP-INPUTS.
012900     IF SCRC-MEMBER-AGE < CLAMP-LOW (1)
013000         MOVE CLAMP-LOW (1) TO SCRC-MEMBER-AGE
013100     END-IF.
013200     IF SCRC-MEMBER-AGE > CLAMP-HIGH (1)
013300         MOVE CLAMP-HIGH (1) TO SCRC-MEMBER-AGE
013400     END-IF.
013500      
013600     IF SCRC-CHRONIC-COUNT > CLAMP-HIGH (2)
013700         MOVE CLAMP-HIGH (2) TO SCRC-CHRONIC-COUNT
013800     END-IF.
013900      
014000     MOVE SCRC-SDI TO WS-TEMP-CLAMP.
014100     IF WS-TEMP-CLAMP > 1
014200         MOVE 1 TO SCRC-SDI
014300     END-IF.
014400      
014500     IF SCRC-PRIOR-ADMISSIONS-12M > CLAMP-HIGH (4)
014600         MOVE CLAMP-HIGH (4) TO SCRC-PRIOR-ADMISSIONS-12M
014700     END-IF.
014800      
014900     IF SCRC-ED-VISITS-12M > CLAMP-HIGH (5)
015000         MOVE CLAMP-HIGH (5) TO SCRC-ED-VISITS-12M
015100     END-IF.
015200      
015300     IF SCRC-OUTPATIENT-VISITS-12M > CLAMP-HIGH (6)
015400         MOVE CLAMP-HIGH (6) TO SCRC-OUTPATIENT-VISITS-12M
015500     END-IF.
015600      
015700     IF SCRC-NO-FOLLOWUP-RATE > 1
015800         MOVE 1 TO SCRC-NO-FOLLOWUP-RATE
015900     END-IF.
