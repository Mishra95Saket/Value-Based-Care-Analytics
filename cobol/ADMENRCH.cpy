000100******************************************************************
000200*    ADMENRCH.CPY                                               *
000300*    VALUE-BASED CARE ANALYTICS - ADMISSION, ENRICHED           *
000400*    WRITTEN BY ADMFLAG.  CARRIES EVERY ADMISSION-REC FIELD     *
000500*    PLUS THE NEXT-ADMISSION LOOKAHEAD FIELDS AND THE 30-DAY    *
000600*    READMISSION FLAG.  READ BY SUMBLD AND KPIROI.              *
000700******************************************************************
000800 01  ADMISSION-ENRICHED-REC.
000900     05  ADME-ADMISSION-ID           PIC X(10).
001000     05  ADME-MEMBER-ID              PIC X(08).
001100     05  ADME-HOSPITAL-ID            PIC X(05).
001200     05  ADME-PROVIDER-ID            PIC X(06).
001300     05  ADME-ADMIT-DATE             PIC 9(08).
001400     05  ADME-DISCHARGE-DATE         PIC 9(08).
001500     05  ADME-LENGTH-OF-STAY         PIC 9(02).
001600     05  ADME-CONDITION-GROUP        PIC X(10).
001700     05  ADME-PRIMARY-ICD10          PIC X(07).
001800     05  ADME-DRG                    PIC 9(03).
001900     05  ADME-PREVENTABLE-PROXY      PIC 9(01).
002000     05  ADME-FOLLOWUP-WITHIN-7D     PIC 9(01).
002100     05  ADME-INPATIENT-PAID-AMOUNT  PIC S9(07)V99.
002200     05  ADME-NEXT-ADMIT-DATE        PIC 9(08).
002300     05  ADME-NEXT-ADMISSION-ID      PIC X(10).
002400     05  ADME-DAYS-TO-NEXT-ADMIT     PIC S9(05).
002500     05  ADME-IS-30D-READMISSION     PIC 9(01).
002600         88  ADME-IS-READMIT         VALUE 1.
002700     05  FILLER                      PIC X(03).
002800*        RESERVED FOR FUTURE ENRICHMENT FIELDS
