000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SUMBLD.
000400 AUTHOR. K. A. PETTIT.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/15/89.
000700 DATE-COMPILED. 05/15/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    ACCUMULATES THE ENRICHED ADMISSIONS AND READMISSION EVENTS
001300*    INTO A SEVEN-ROW CONDITION-GROUP TABLE AND A VARIABLE-LENGTH
001400*    HOSPITAL TABLE, THEN SORTS AND WRITES THE DIAGNOSIS-SUMMARY
001500*    AND HOSPITAL-SUMMARY FILES.
001600*
001700*    THE CONDITION-GROUP TABLE IS SEEDED WITH ALL SEVEN GROUPS
001800*    UP FRONT (CHF, COPD, DIABETES, PNEUMONIA, SEPSIS, CKD, HTN)
001900*    SO A GROUP WITH NO EVENTS STILL PRINTS A ZERO ROW.  THE
002000*    HOSPITAL TABLE IS BUILT AS HOSPITAL-IDS ARE ENCOUNTERED, OUR
002100*    USUAL LOOKUP-OR-ADD SHAPE FOR A TABLE WHOSE ROW COUNT ISN'T
002200*    KNOWN UNTIL RUNTIME.
002300*
002400*    BOTH TABLES ARE SORTED IN PLACE WITH A BUBBLE PASS, SWAPPING
002500*    WHOLE TABLE ROWS THROUGH A HOLD AREA RATHER THAN A SORT
002600*    VERB, SINCE NEITHER TABLE EVER HOLDS MORE THAN A FEW HUNDRED
002700*    ROWS.
002800*
002900******************************************************************
003000* CHANGE LOG                                                     *
003100*----------------------------------------------------------------*
003200* DATE     BY   REQUEST    DESCRIPTION                           *
003300*----------------------------------------------------------------*SUMB0000
003400* 051589   KAP  CR-4450    ORIGINAL PROGRAM.                      SUMB0010
003500* 071289   JRS  CR-4475    ADDED THE HOSPITAL TABLE AND           SUMB0020
003600*                          HOSPITAL-SUMMARY OUTPUT FILE.          SUMB0030
003700* 022699   TGD  Y2K-0031   NO DATE FIELDS IN THIS PROGRAM.  LOGGEDSUMB0040
003800*                          FOR THE Y2K SIGN-OFF BINDER, NO CHANGE SUMB0050
003900*                          REQUIRED.                              SUMB0060
004000* 040207   KAP  CR-6830    AVOIDABLE-PAID ON THE DIAGNOSIS SUMMARYSUMB0070
004100*                          SUMS READMIT-INPATIENT-PAID OVER ALL   SUMB0080
004200*                          EVENTS FOR THE GROUP, NOT JUST THE     SUMB0090
004300*                          PREVENTABLE ONES.  CLARIFIED HERE AFTERSUMB0100
004400*                          THE SAME AUDIT FINDING AS RISKSCR.     SUMB0110
004410* 080926   KAP  CR-7215    ADDED UPSI-0 TRACE VIEWS OVER A DXGROUPSUMB0120
004420*                          TABLE ROW AND A HOSPITAL-TABLE ROW SO ASUMB0130
004430*                          AUDIT CAN SEE THE PACKED FIELDS BEFORE SUMB0140
004440*                          EDITING.  NO LOGIC CHANGE.             SUMB0150
004441* 082026   KAP  CR-7314    WS-MORE-ADME-SW AND WS-MORE-RDME-SW    SUMB0160
004442*                          MOVED BACK TO STANDALONE 77-LEVELS,    SUMB0170
004443*                          OUR USUAL SHOP STYLE FOR EOF SWITCHES. SUMB0180
004444*                          NO LOGIC CHANGE.                       SUMB0190
004500******************************************************************
004600      
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
005300            OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
005400      
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000      
006100     SELECT ADMENRCH-FILE
006200     ASSIGN TO UT-S-ADMENR
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS AECODE.
006500      
006600     SELECT RDMEVENT-FILE
006700     ASSIGN TO UT-S-RDMEVT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS RECODE.
007000      
007100     SELECT DXSUMRY-FILE
007200     ASSIGN TO UT-S-DXSUMM
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS DXCODE.
007500      
007600     SELECT HOSPSUMRY-FILE
007700     ASSIGN TO UT-S-HSSUMM
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS HSCODE.
008000      
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC                          PIC X(130).
009000      
009100 FD  ADMENRCH-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 105 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS FD-ADMENRCH-REC.
009700 01  FD-ADMENRCH-REC                     PIC X(105).
009800      
009900 FD  RDMEVENT-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 119 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS FD-RDMEVENT-REC.
010500 01  FD-RDMEVENT-REC                     PIC X(119).
010600      
010700 FD  DXSUMRY-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 73 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS FD-DXSUMRY-REC.
011300 01  FD-DXSUMRY-REC                      PIC X(73).
011400      
011500 FD  HOSPSUMRY-FILE
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 36 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS FD-HOSPSUMRY-REC.
012100 01  FD-HOSPSUMRY-REC                    PIC X(36).
012200      
012300 WORKING-STORAGE SECTION.
012400 01  FILE-STATUS-CODES.
012500     05  AECODE                  PIC X(2).
012600         88  ADME-READ-OK             VALUE SPACES.
012700         88  NO-MORE-ADME                VALUE "10".
012800     05  RECODE                  PIC X(2).
012900         88  RDME-READ-OK             VALUE SPACES.
013000         88  NO-MORE-RDME                VALUE "10".
013100     05  DXCODE                  PIC X(2).
013200         88  CODE-WRITE              VALUE SPACES.
013300     05  HSCODE                  PIC X(2).
013400         88  CODE-WRITE-HS           VALUE SPACES.
013500     05  FILLER                  PIC X(02).
013600      
013700 01  CURR-ADME-REC.
013800     COPY ADMENRCH REPLACING ==ADMISSION-ENRICHED-REC==
013900                           BY ==CURR-ADME-REC==.
014000      
014100 01  CURR-RDME-REC.
014200     COPY RDMEVENT REPLACING ==READMISSION-EVENT-REC==
014300                           BY ==CURR-RDME-REC==.
014400      
014500****** THE SEVEN CONDITION GROUPS ARE FIXED BY THE BUSINESS RULES,
014600****** LOADED FROM ONE LITERAL SO NO GROUP CAN BE MISSPELLED IN
014700****** ONLY ONE PLACE OF THE SEED TABLE.
014800 01  DXGROUP-SEED-VALUES            PIC X(70) VALUE
014850     'CHF       COPD      DIABETES  PNEUMONIA '
014900-    'SEPSIS    CKD       HTN       '.
015000 01  DXGROUP-SEED-TABLE REDEFINES DXGROUP-SEED-VALUES.
015100     05  DXGROUP-SEED-NAME OCCURS 7 TIMES PIC X(10).
015200      
015300 01  WS-DXGROUP-TABLE.
015400     05  DXGROUP-TABLE-REC OCCURS 7 TIMES
015500                 INDEXED BY DX-IDX, DX-SRCH-IDX.
015600         10  DXT-CONDITION-GROUP      PIC X(10).
015700         10  DXT-ADMISSIONS           PIC 9(07) COMP-3.
015800         10  DXT-READMISSIONS-30D     PIC 9(07) COMP-3.
015900         10  DXT-TOTAL-PAID           PIC S9(09)V99 COMP-3.
016000         10  DXT-AVG-INPATIENT-PAID   PIC S9(07)V99.
016100         10  DXT-READMISSION-RATE-30D PIC 9V9(04).
016200         10  DXT-PREVENTABLE-RDM-EVENTS
016300                                       PIC 9(07) COMP-3.
016400         10  DXT-TOTAL-RDM-EVENTS     PIC 9(07) COMP-3.
016500         10  DXT-AVOIDABLE-PAID       PIC S9(09)V99 COMP-3.
016600         10  DXT-PREVENTABLE-SHARE    PIC 9V9(04).
016620*    RAW-BYTE TRACE VIEW OF A CONDITION-GROUP ROW, USED UNDER
016640*    UPSI-0 WHEN AN AUDIT NEEDS TO SEE THE PACKED FIELDS BEFORE
016660*    EDITING.  SEE CR-6830.
016680     05  DXGROUP-TABLE-REC-ALT REDEFINES DXGROUP-TABLE-REC
016690                 OCCURS 7 TIMES PIC X(57).
016700      
016800****** HOSPITAL TABLE IS BUILT AS HOSPITAL-IDS ARE ENCOUNTERED ON
016900****** THE ADMENRCH PASS -- SEARCHED SERIALLY, A NEW ROW ADDED
017000****** WHEN THE SEARCH FALLS THROUGH -- OUR USUAL LOOKUP-OR-ADD
017100****** SHAPE FOR A RUNTIME-SIZED TABLE.
017200 01  WS-HOSPITAL-TABLE.
017300     05  HOSPITAL-TABLE-REC OCCURS 500 TIMES
017400                 INDEXED BY HS-IDX, HS-SRCH-IDX.
017500         10  HST-HOSPITAL-ID          PIC X(05).
017600         10  HST-ADMISSIONS           PIC 9(07) COMP-3.
017700         10  HST-READMISSIONS-30D     PIC 9(07) COMP-3.
017800         10  HST-TOTAL-PAID           PIC S9(09)V99 COMP-3.
017900         10  HST-AVG-PAID             PIC S9(07)V99.
018000         10  HST-READMISSION-RATE-30D PIC 9V9(04).
018020*    RAW-BYTE TRACE VIEW OF A HOSPITAL ROW.  SEE CR-6830.
018040     05  HOSPITAL-TABLE-REC-ALT REDEFINES HOSPITAL-TABLE-REC
018060                 OCCURS 500 TIMES PIC X(33).
018100      
018200 01  WS-DX-HOLD-AREA.
018300     05  WS-DX-HOLD-REC              PIC X(57).
018400      
018500 01  WS-HOSP-HOLD-AREA.
018600     05  WS-HOSP-HOLD-REC            PIC X(33).
018700      
018720 77  WS-MORE-ADME-SW                 PIC X(1) VALUE SPACE.
018740     88  NO-MORE-ADME-RECS              VALUE 'N'.
018760 77  WS-MORE-RDME-SW                 PIC X(1) VALUE SPACE.
018780     88  NO-MORE-RDME-RECS              VALUE 'N'.
018800 01  WS-SWITCHES.
019300     05  WS-HOSP-FOUND-SW            PIC X(1) VALUE SPACE.
019400         88  WS-HOSP-WAS-FOUND          VALUE 'Y'.
019500     05  WS-DX-FOUND-SW              PIC X(1) VALUE SPACE.
019600         88  WS-DX-WAS-FOUND            VALUE 'Y'.
019700     05  FILLER                      PIC X(02).
019800      
019900 01  COUNTERS-AND-ACCUMULATORS.
020000     05  RECORDS-READ-ADME            PIC S9(9) COMP.
020100     05  RECORDS-READ-RDME            PIC S9(9) COMP.
020200     05  RECORDS-WRITTEN-DX           PIC S9(9) COMP.
020300     05  RECORDS-WRITTEN-HS           PIC S9(9) COMP.
020400     05  WS-HOSP-COUNT                PIC S9(7) COMP.
020500     05  WS-SORT-PASS-SW              PIC X(1) VALUE SPACE.
020600         88  WS-TABLE-IN-ORDER            VALUE 'Y'.
020700     05  FILLER                       PIC X(02).
020800      
020900 COPY ABENDREC.
021000      
021100 01  ABEND-FORCE-FIELDS.
021200     05  ZERO-VAL                    PIC 9(1) VALUE 0.
021300     05  ONE-VAL                     PIC 9(1) VALUE 1.
021400     05  FILLER                      PIC X(02).
021500      
021600 PROCEDURE DIVISION.
021700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021800     PERFORM 100-ACCUM-ADMENRCH THRU 100-EXIT
021900             UNTIL NO-MORE-ADME-RECS.
022000     PERFORM 200-ACCUM-RDMEVENT THRU 200-EXIT
022100             UNTIL NO-MORE-RDME-RECS.
022200     PERFORM 300-MERGE-AND-SORT-DX THRU 300-EXIT.
022300     PERFORM 350-SORT-HOSPITALS THRU 350-EXIT.
022400     PERFORM 400-WRITE-DXSUMRY THRU 400-EXIT
022500             VARYING DX-IDX FROM 1 BY 1
022600             UNTIL DX-IDX > 7.
022700     PERFORM 450-WRITE-HOSPSUMRY THRU 450-EXIT
022800             VARYING HS-IDX FROM 1 BY 1
022900             UNTIL HS-IDX > WS-HOSP-COUNT.
023000     PERFORM 900-CLEANUP THRU 900-EXIT.
023100     MOVE ZERO TO RETURN-CODE.
023200     GOBACK.
023300      
023400 000-HOUSEKEEPING.
023500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023600     DISPLAY "SUMBLD HOUSEKEEPING".
023700     OPEN INPUT ADMENRCH-FILE, RDMEVENT-FILE.
023800     OPEN OUTPUT DXSUMRY-FILE, HOSPSUMRY-FILE, SYSOUT.
023900     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-DXGROUP-TABLE,
024000                WS-HOSPITAL-TABLE.
024100     PERFORM 050-LOAD-DXGROUP-TABLE THRU 050-EXIT
024200             VARYING DX-IDX FROM 1 BY 1
024300             UNTIL DX-IDX > 7.
024400 000-EXIT.
024500     EXIT.
024600      
024700 050-LOAD-DXGROUP-TABLE.
024800     MOVE "050-LOAD-DXGROUP-TABLE" TO PARA-NAME.
024900     MOVE DXGROUP-SEED-NAME (DX-IDX)
025000                    TO DXT-CONDITION-GROUP (DX-IDX).
025100 050-EXIT.
025200     EXIT.
025300      
025400 100-ACCUM-ADMENRCH.
025500     MOVE "100-ACCUM-ADMENRCH" TO PARA-NAME.
025600     READ ADMENRCH-FILE INTO CURR-ADME-REC
025700         AT END
025800         MOVE 'N' TO WS-MORE-ADME-SW
025900         GO TO 100-EXIT
026000     END-READ.
026100     ADD +1 TO RECORDS-READ-ADME.
026200      
026300     SET DX-SRCH-IDX TO 1.
026400     SEARCH DXGROUP-TABLE-REC
026500         AT END
026600             MOVE "** UNKNOWN CONDITION GROUP ON ADMENRCH"
026700                                      TO ABEND-REASON
026800             MOVE ADME-CONDITION-GROUP IN CURR-ADME-REC
026900                                      TO ACTUAL-VAL IN ABEND-REC
027000             GO TO 1000-ABEND-RTN
027100         WHEN DXT-CONDITION-GROUP (DX-SRCH-IDX) =
027200                         ADME-CONDITION-GROUP IN CURR-ADME-REC
027300             ADD +1 TO DXT-ADMISSIONS (DX-SRCH-IDX)
027400             ADD ADME-INPATIENT-PAID-AMOUNT IN CURR-ADME-REC
027500                                TO DXT-TOTAL-PAID (DX-SRCH-IDX)
027600             IF ADME-IS-30D-READMISSION IN CURR-ADME-REC = 1
027700                 ADD +1 TO DXT-READMISSIONS-30D (DX-SRCH-IDX)
027800             END-IF
027900     END-SEARCH.
028000      
028100     PERFORM 150-FIND-OR-ADD-HOSPITAL THRU 150-EXIT.
028200     ADD +1 TO HST-ADMISSIONS (HS-IDX).
028300     ADD ADME-INPATIENT-PAID-AMOUNT IN CURR-ADME-REC
028400                        TO HST-TOTAL-PAID (HS-IDX).
028500     IF ADME-IS-30D-READMISSION IN CURR-ADME-REC = 1
028600         ADD +1 TO HST-READMISSIONS-30D (HS-IDX)
028700     END-IF.
028800 100-EXIT.
028900     EXIT.
029000      
029100 150-FIND-OR-ADD-HOSPITAL.
029200     MOVE "150-FIND-OR-ADD-HOSPITAL" TO PARA-NAME.
029300     MOVE SPACE TO WS-HOSP-FOUND-SW.
029400     SET HS-SRCH-IDX TO 1.
029500     SEARCH HOSPITAL-TABLE-REC
029600         AT END
029700             NEXT SENTENCE
029800         WHEN HST-HOSPITAL-ID (HS-SRCH-IDX) =
029900                         ADME-HOSPITAL-ID IN CURR-ADME-REC
030000             MOVE 'Y' TO WS-HOSP-FOUND-SW
030100             SET HS-IDX TO HS-SRCH-IDX
030200     END-SEARCH.
030300      
030400     IF WS-HOSP-WAS-FOUND
030500         GO TO 150-EXIT.
030600      
030700     ADD +1 TO WS-HOSP-COUNT.
030800     SET HS-IDX TO WS-HOSP-COUNT.
030900     MOVE ADME-HOSPITAL-ID IN CURR-ADME-REC
031000                        TO HST-HOSPITAL-ID (HS-IDX).
031100     MOVE ZERO TO HST-ADMISSIONS (HS-IDX),
031200                  HST-READMISSIONS-30D (HS-IDX),
031300                  HST-TOTAL-PAID (HS-IDX).
031400 150-EXIT.
031500     EXIT.
031600      
031700****** AVOIDABLE-PAID IS SUMMED OVER EVERY EVENT FOR THE GROUP,
031800****** NOT ONLY THE PREVENTABLE ONES -- SEE THE CR-6830 NOTE
031900****** ABOVE.
032000 200-ACCUM-RDMEVENT.
032100     MOVE "200-ACCUM-RDMEVENT" TO PARA-NAME.
032200     READ RDMEVENT-FILE INTO CURR-RDME-REC
032300         AT END
032400         MOVE 'N' TO WS-MORE-RDME-SW
032500         GO TO 200-EXIT
032600     END-READ.
032700     ADD +1 TO RECORDS-READ-RDME.
032800      
032900     SET DX-SRCH-IDX TO 1.
033000     SEARCH DXGROUP-TABLE-REC
033100         AT END
033200             MOVE "** UNKNOWN CONDITION GROUP ON RDMEVENT"
033300                                      TO ABEND-REASON
033400             MOVE RDME-INDEX-CONDITION-GROUP IN CURR-RDME-REC
033500                                      TO ACTUAL-VAL IN ABEND-REC
033600             GO TO 1000-ABEND-RTN
033700         WHEN DXT-CONDITION-GROUP (DX-SRCH-IDX) =
033800                    RDME-INDEX-CONDITION-GROUP IN CURR-RDME-REC
033900             ADD +1 TO DXT-TOTAL-RDM-EVENTS (DX-SRCH-IDX)
034000             ADD RDME-READMIT-INPATIENT-PAID IN CURR-RDME-REC
034100                            TO DXT-AVOIDABLE-PAID (DX-SRCH-IDX)
034200             IF RDME-INDEX-PREVENTABLE-PROXY IN CURR-RDME-REC = 1
034300                 ADD +1 TO
034400                         DXT-PREVENTABLE-RDM-EVENTS (DX-SRCH-IDX)
034500             END-IF
034600     END-SEARCH.
034700 200-EXIT.
034800     EXIT.
034900      
035000 300-MERGE-AND-SORT-DX.
035100     MOVE "300-MERGE-AND-SORT-DX" TO PARA-NAME.
035200     PERFORM 310-CALC-DX-RATES THRU 310-EXIT
035300             VARYING DX-IDX FROM 1 BY 1
035400             UNTIL DX-IDX > 7.
035500     PERFORM 320-BUBBLE-SORT-DX THRU 320-EXIT
035600             UNTIL WS-TABLE-IN-ORDER.
035700 300-EXIT.
035800     EXIT.
035900      
036000 310-CALC-DX-RATES.
036100     MOVE "310-CALC-DX-RATES" TO PARA-NAME.
036200     IF DXT-ADMISSIONS (DX-IDX) = ZERO
036300         MOVE ZERO TO DXT-AVG-INPATIENT-PAID (DX-IDX)
036400         MOVE ZERO TO DXT-READMISSION-RATE-30D (DX-IDX)
036500     ELSE
036600         COMPUTE DXT-AVG-INPATIENT-PAID (DX-IDX) ROUNDED =
036700                 DXT-TOTAL-PAID (DX-IDX) / DXT-ADMISSIONS (DX-IDX)
036800         COMPUTE DXT-READMISSION-RATE-30D (DX-IDX) ROUNDED =
036900                 DXT-READMISSIONS-30D (DX-IDX) /
037000                 DXT-ADMISSIONS (DX-IDX)
037100     END-IF.
037200     IF DXT-TOTAL-RDM-EVENTS (DX-IDX) = ZERO
037300         MOVE ZERO TO DXT-PREVENTABLE-SHARE (DX-IDX)
037400     ELSE
037500         COMPUTE DXT-PREVENTABLE-SHARE (DX-IDX) ROUNDED =
037600                 DXT-PREVENTABLE-RDM-EVENTS (DX-IDX) /
037700                 DXT-TOTAL-RDM-EVENTS (DX-IDX)
037800     END-IF.
037900 310-EXIT.
038000     EXIT.
038100      
038200****** BUBBLE PASS OVER THE SEVEN-ROW TABLE.  SORTED DESCENDING
038300****** PREVENTABLE-READMISSION-EVENTS, THEN DESCENDING
038400****** READMISSIONS-30D.  SWAPS THE WHOLE ROW THROUGH
038500****** WS-DX-HOLD-REC SINCE THE ROW IS ONE CONTIGUOUS GROUP.
038600 320-BUBBLE-SORT-DX.
038700     MOVE "320-BUBBLE-SORT-DX" TO PARA-NAME.
038800     MOVE 'Y' TO WS-SORT-PASS-SW.
038900     PERFORM 325-BUBBLE-SORT-DX-STEP THRU 325-EXIT
039000             VARYING DX-IDX FROM 1 BY 1
039100             UNTIL DX-IDX > 6.
039200 320-EXIT.
039300     EXIT.
039400      
039500 325-BUBBLE-SORT-DX-STEP.
039600     MOVE "325-BUBBLE-SORT-DX-STEP" TO PARA-NAME.
039700     SET DX-SRCH-IDX TO DX-IDX.
039800     SET DX-SRCH-IDX UP BY 1.
039900     IF DXT-PREVENTABLE-RDM-EVENTS (DX-IDX) <
040000                    DXT-PREVENTABLE-RDM-EVENTS (DX-SRCH-IDX)
040100         OR (DXT-PREVENTABLE-RDM-EVENTS (DX-IDX) =
040200                    DXT-PREVENTABLE-RDM-EVENTS (DX-SRCH-IDX)
040300             AND DXT-READMISSIONS-30D (DX-IDX) <
040400                    DXT-READMISSIONS-30D (DX-SRCH-IDX))
040500         MOVE DXGROUP-TABLE-REC (DX-IDX)     TO WS-DX-HOLD-REC
040600         MOVE DXGROUP-TABLE-REC (DX-SRCH-IDX)
040700                            TO DXGROUP-TABLE-REC (DX-IDX)
040800         MOVE WS-DX-HOLD-REC TO DXGROUP-TABLE-REC (DX-SRCH-IDX)
040900         MOVE SPACE TO WS-SORT-PASS-SW
041000     END-IF.
041100 325-EXIT.
041200     EXIT.
041300      
041400 350-SORT-HOSPITALS.
041500     MOVE "350-SORT-HOSPITALS" TO PARA-NAME.
041600     PERFORM 355-CALC-HOSP-RATES THRU 355-EXIT
041700             VARYING HS-IDX FROM 1 BY 1
041800             UNTIL HS-IDX > WS-HOSP-COUNT.
041900     PERFORM 360-BUBBLE-SORT-HOSP THRU 360-EXIT
042000             UNTIL WS-TABLE-IN-ORDER.
042100 350-EXIT.
042200     EXIT.
042300      
042400 355-CALC-HOSP-RATES.
042500     MOVE "355-CALC-HOSP-RATES" TO PARA-NAME.
042600     IF HST-ADMISSIONS (HS-IDX) = ZERO
042700         MOVE ZERO TO HST-AVG-PAID (HS-IDX)
042800         MOVE ZERO TO HST-READMISSION-RATE-30D (HS-IDX)
042900     ELSE
043000         COMPUTE HST-AVG-PAID (HS-IDX) ROUNDED =
043100                 HST-TOTAL-PAID (HS-IDX) / HST-ADMISSIONS (HS-IDX)
043200         COMPUTE HST-READMISSION-RATE-30D (HS-IDX) ROUNDED =
043300                 HST-READMISSIONS-30D (HS-IDX) /
043400                 HST-ADMISSIONS (HS-IDX)
043500     END-IF.
043600 355-EXIT.
043700     EXIT.
043800      
043900 360-BUBBLE-SORT-HOSP.
044000     MOVE "360-BUBBLE-SORT-HOSP" TO PARA-NAME.
044100     MOVE 'Y' TO WS-SORT-PASS-SW.
044200     IF WS-HOSP-COUNT < 2
044300         GO TO 360-EXIT.
044400     PERFORM 365-BUBBLE-SORT-HOSP-STEP THRU 365-EXIT
044500             VARYING HS-IDX FROM 1 BY 1
044600             UNTIL HS-IDX > WS-HOSP-COUNT - 1.
044700 360-EXIT.
044800     EXIT.
044900      
045000 365-BUBBLE-SORT-HOSP-STEP.
045100     MOVE "365-BUBBLE-SORT-HOSP-STEP" TO PARA-NAME.
045200     SET HS-SRCH-IDX TO HS-IDX.
045300     SET HS-SRCH-IDX UP BY 1.
045400     IF HST-READMISSION-RATE-30D (HS-IDX) <
045500                    HST-READMISSION-RATE-30D (HS-SRCH-IDX)
045600         MOVE HOSPITAL-TABLE-REC (HS-IDX)    TO WS-HOSP-HOLD-REC
045700         MOVE HOSPITAL-TABLE-REC (HS-SRCH-IDX)
045800                            TO HOSPITAL-TABLE-REC (HS-IDX)
045900         MOVE WS-HOSP-HOLD-REC
046000                            TO HOSPITAL-TABLE-REC (HS-SRCH-IDX)
046100         MOVE SPACE TO WS-SORT-PASS-SW
046200     END-IF.
046300 365-EXIT.
046400     EXIT.
046500      
046600 400-WRITE-DXSUMRY.
046700     MOVE "400-WRITE-DXSUMRY" TO PARA-NAME.
046800     MOVE DXT-CONDITION-GROUP (DX-IDX)
046900                            TO DXSM-CONDITION-GROUP.
047000     MOVE DXT-ADMISSIONS (DX-IDX)          TO DXSM-ADMISSIONS.
047100     MOVE DXT-READMISSIONS-30D (DX-IDX)
047200                            TO DXSM-READMISSIONS-30D.
047300     MOVE DXT-AVG-INPATIENT-PAID (DX-IDX)
047400                            TO DXSM-AVG-INPATIENT-PAID.
047500     MOVE DXT-READMISSION-RATE-30D (DX-IDX)
047600                            TO DXSM-READMISSION-RATE-30D.
047700     MOVE DXT-PREVENTABLE-RDM-EVENTS (DX-IDX)
047800                            TO DXSM-PREVENTABLE-RDM-EVENTS.
047900     MOVE DXT-TOTAL-RDM-EVENTS (DX-IDX)
048000                            TO DXSM-TOTAL-RDM-EVENTS.
048100     MOVE DXT-AVOIDABLE-PAID (DX-IDX)      TO DXSM-AVOIDABLE-PAID.
048200     MOVE DXT-PREVENTABLE-SHARE (DX-IDX)
048300                            TO DXSM-PREVENTABLE-SHARE.
048380     IF DEBUG-TRACE-REQUESTED
048390         DISPLAY "SUMBLD DX " DXGROUP-TABLE-REC-ALT (DX-IDX).
048400     WRITE FD-DXSUMRY-REC FROM DIAGNOSIS-SUMMARY-REC.
048500     ADD +1 TO RECORDS-WRITTEN-DX.
048600 400-EXIT.
048700     EXIT.
048800      
048900 450-WRITE-HOSPSUMRY.
049000     MOVE "450-WRITE-HOSPSUMRY" TO PARA-NAME.
049100     MOVE HST-HOSPITAL-ID (HS-IDX)          TO HSSM-HOSPITAL-ID.
049200     MOVE HST-ADMISSIONS (HS-IDX)           TO HSSM-ADMISSIONS.
049300     MOVE HST-READMISSIONS-30D (HS-IDX)
049400                            TO HSSM-READMISSIONS-30D.
049500     MOVE HST-AVG-PAID (HS-IDX)             TO HSSM-AVG-PAID.
049600     MOVE HST-READMISSION-RATE-30D (HS-IDX)
049700                            TO HSSM-READMISSION-RATE-30D.
049780     IF DEBUG-TRACE-REQUESTED
049790         DISPLAY "SUMBLD HS " HOSPITAL-TABLE-REC-ALT (HS-IDX).
049800     WRITE FD-HOSPSUMRY-REC FROM HOSPITAL-SUMMARY-REC.
049900     ADD +1 TO RECORDS-WRITTEN-HS.
050000 450-EXIT.
050100     EXIT.
050200      
050300 700-CLOSE-FILES.
050400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
050500     CLOSE ADMENRCH-FILE, RDMEVENT-FILE, DXSUMRY-FILE,
050600           HOSPSUMRY-FILE, SYSOUT.
050700 700-EXIT.
050800     EXIT.
050900      
051000 900-CLEANUP.
051100     MOVE "900-CLEANUP" TO PARA-NAME.
051200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051300     DISPLAY "** ADMENRCH READ     **" RECORDS-READ-ADME.
051400     DISPLAY "** RDMEVENT READ     **" RECORDS-READ-RDME.
051500     DISPLAY "** DX SUMMARY ROWS   **" RECORDS-WRITTEN-DX.
051600     DISPLAY "** HOSPITAL ROWS     **" RECORDS-WRITTEN-HS.
051700     DISPLAY "******** NORMAL END OF JOB SUMBLD ********".
051800 900-EXIT.
051900     EXIT.
052000      
052100 1000-ABEND-RTN.
052200     MOVE "SUMBLD  " TO ABEND-PROGRAM-ID.
052300     MOVE PARA-NAME  TO ABEND-PARA-NAME.
052400     WRITE SYSOUT-REC FROM ABEND-REC.
052500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
052600     DISPLAY "*** ABNORMAL END OF JOB-SUMBLD ***" UPON CONSOLE.
052700     DIVIDE ZERO-VAL INTO ONE-VAL.
