000100******************************************************************
000200*    MEMBER.CPY                                                 *
000300*    VALUE-BASED CARE ANALYTICS - MEMBER MASTER EXTRACT RECORD   *
000400*    ONE RECORD PER HEALTH-PLAN MEMBER, KEYED BY MEMBER-ID       *
000500*    ASCENDING.  SOURCE: ENROLLMENT EXTRACT, NIGHTLY FEED.       *
000600******************************************************************
000700 01  MEMBER-REC.
000800     05  MEMBER-ID                   PIC X(08).
000900*        MEMBER-ID IS ALWAYS 'M' FOLLOWED BY 7 DIGITS
001000     05  MEMBER-ID-ALT REDEFINES MEMBER-ID.
001100         10  MEMBER-ID-PREFIX        PIC X(01).
001200         10  MEMBER-ID-SEQUENCE      PIC 9(07).
001300     05  MEMBER-AGE                  PIC 9(03).
001400     05  MEMBER-SEX                  PIC X(01).
001500         88  MEMBER-SEX-FEMALE       VALUE 'F'.
001600         88  MEMBER-SEX-MALE         VALUE 'M'.
001700     05  MEMBER-STATE                PIC X(02).
001800     05  MEMBER-SDI                  PIC 9V9(03).
001900     05  MEMBER-PLAN-TYPE            PIC X(18).
002000         88  MEMBER-PLAN-HMO         VALUE 'HMO'.
002100         88  MEMBER-PLAN-PPO         VALUE 'PPO'.
002200         88  MEMBER-PLAN-MEDICARE-ADV
002300                                     VALUE 'MEDICARE ADVANTAGE'.
002400     05  MEMBER-CHRONIC-COUNT        PIC 9(01).
002500     05  FILLER                      PIC X(03).
002600*        RESERVED FOR FUTURE ENROLLMENT EXTRACT FIELDS
