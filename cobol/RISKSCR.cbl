000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RISKSCR.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/10/89.
000700 DATE-COMPILED. 04/10/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    BUILDS THE 12-MONTH UTILIZATION FEATURE TABLE FOR EVERY
001300*    MEMBER ON THE MEMBERS FILE, CALLS SCRCALC TO GET EACH
001400*    MEMBER'S WEIGHTED RAW READMISSION-RISK SCORE, SCALES EVERY
001500*    MEMBER'S RAW SCORE AGAINST THE RUN'S POPULATION MAXIMUM SO
001600*    THE TOP MEMBER SCORES 100, ASSIGNS A LOW/MEDIUM/HIGH TIER,
001700*    AND WRITES ONE PATIENT-RISK-SCORE RECORD PER MEMBER.
001800*
001900*    THE MEMBER TABLE IS BUILT IN MEMBER-ID SEQUENCE (THE
002000*    MEMBERS FILE'S OWN ORDER) AND SEARCHED BY MEMBER-ID WHEN
002100*    THE ADMISSIONS AND CLAIMS PASSES ACCUMULATE EACH MEMBER'S
002200*    FEATURES, OUR USUAL OCCURS/INDEXED-BY/SEARCH TABLE SHAPE.
002400*
002500*    CALLS:  DAYSERL, SCRCALC
002600*
002700******************************************************************
002800* CHANGE LOG                                                     *
002900*----------------------------------------------------------------*
003000* DATE     BY   REQUEST    DESCRIPTION                           *
003100*----------------------------------------------------------------*RISK0000
003200* 041089   JRS  CR-4420    ORIGINAL PROGRAM.  USES OUR USUAL      RISK0010
003300*                          OCCURS/SEARCH TABLE SHAPE FOR THE NEW  RISK0020
003400*                          MEMBER UTILIZATION FEATURE TABLE.      RISK0030
003600* 062389   RJM  CR-4510    ADDED THE AS-OF-DATE PARAMETER CARD SO RISK0050
003700*                          THE RUN CAN BE REPOINTED AT A PRIOR    RISK0060
003800*                          MONTH-END WITHOUT A PROGRAM CHANGE.    RISK0070
003900* 091190   KAP  CR-4688    LOOKBACK WINDOW NOW USES DAYSERL FOR   RISK0080
004000*                          TRUE CALENDAR-DAY ARITHMETIC INSTEAD   RISK0090
004100*                          OF A 365000 SERIAL FUDGE FACTOR.       RISK0100
004200* 022699   TGD  Y2K-0031   AS-OF-DATE-CARD AND ALL DATE FIELDS    RISK0110
004300*                          CONFIRMED FULL 4-DIGIT CCYY.  LOGGED   RISK0120
004400*                          FOR THE Y2K SIGN-OFF BINDER.  NO CHANGERISK0130
004500*                          REQUIRED.                              RISK0140
004600* 051904   KAP  CR-6012    CALLS SCRCALC FOR THE RAW SCORE RATHER RISK0150
004700*                          THAN COMPUTING THE FORMULA IN-LINE,    RISK0160
004800*                          SO THE WEIGHTS STAY IN ONE AUDITABLE   RISK0170
004900*                          PLACE SHARED WITH THE CLAMP LOGIC.     RISK0180
005000* 030107   KAP  CR-6830    ADDED THE CPT 99214/A0427 DOUBLE-COUNT RISK0190
005100*                          NOTE TO THE CLAIMS PASS COMMENTS AFTER RISK0200
005200*                          AN AUDIT FINDING THOUGHT IT WAS A BUG. RISK0210
005210* 080926   KAP  CR-7210    ADDED UPSI-0 TRACE VIEWS OVER THE DAYSERISK0220
005220*                          CALL RECORD AND THE SCRCALC CALL RECORDRISK0230
005230*                          A DUMP CAN BE DIFFED AGAINST SCRCALC'S RISK0240
005240*                          TRACE OF THE SAME CALL.  NO LOGIC CHANGRISK0250
005241* 082026   KAP  CR-7313    WS-MORE-MEMBER-SW AND WS-MORE-ADMIT-   RISK0260
005242*                          SW MOVED BACK TO STANDALONE 77-LEVELS  RISK0270
005243*                          OUR USUAL SHOP STYLE FOR EOF SWITCHES. RISK0280
005244*                          NO LOGIC CHANGE.                       RISK0290
005250* 082026   KAP  CR-7318    WIDENED SCRC-NO-FOLLOWUP-RATE IN OUR   RISK0300
005255*                          COPY OF THE CALL RECORD TO PIC 9V9(06) RISK0310
005260*                          (WAS 9V9(04)) SO THE RATE PASSES TO    RISK0320
005265*                          SCRCALC AT THE SAME 6-DECIMAL PRECISIONRISK0330
005270*                          IT IS COMPUTED AT BELOW, INSTEAD OF    RISK0340
005275*                          TRUNCATING ON THE WAY IN.  THE OUTPUT  RISK0350
005280*                          MOVE TO PRSC-NO-FOLLOWUP-RATE IS NOW A RISK0360
005285*                          COMPUTE ROUNDED SO IT ROUNDS RATHER    RISK0370
005290*                          THAN TRUNCATES.  CALL-REC-ALT TRACE    RISK0380
005295*                          VIEW WIDENED X(26) TO X(28) TO MATCH.  RISK0390
005300******************************************************************
005400      
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     UPSI-0 ON STATUS IS DEBUG-TRACE-REQUESTED
006100            OFF STATUS IS DEBUG-TRACE-NOT-REQUESTED.
006400      
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000      
007100     SELECT PARMCARD-FILE
007200     ASSIGN TO UT-S-PARMCRD
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS PCCODE.
007500      
007600     SELECT MEMBERS-FILE
007700     ASSIGN TO UT-S-MEMBRS
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS MFCODE.
008000      
008100     SELECT ADMISSIONS-FILE
008200     ASSIGN TO UT-S-ADMITS
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS AFCODE.
008500      
008600     SELECT CLAIMS-FILE
008700     ASSIGN TO UT-S-CLAIMS
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS CFCODE.
009000      
009100     SELECT RISKSCOR-FILE
009200     ASSIGN TO UT-S-RISKSC
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500      
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC                          PIC X(130).
010500      
010600****** ONE-CARD PARAMETER FILE.  IF THE CARD IS MISSING OR
010700****** BLANK THE RUN DEFAULTS THE AS-OF-DATE TO THE MAXIMUM
010800****** ADMIT-DATE FOUND ON THE ADMISSIONS FILE (SEE
010900****** 060-DEFAULT-AS-OF-DATE).
011000 FD  PARMCARD-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 08 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS PARMCARD-REC.
011600 01  PARMCARD-REC                        PIC X(08).
011700      
011800 FD  MEMBERS-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 37 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS FD-MEMBERS-REC.
012400 01  FD-MEMBERS-REC                      PIC X(37).
012500      
012600 FD  ADMISSIONS-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 79 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS FD-ADMISSIONS-REC.
013200 01  FD-ADMISSIONS-REC                   PIC X(81).
013300      
013400 FD  CLAIMS-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 66 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS FD-CLAIMS-REC.
014000 01  FD-CLAIMS-REC                       PIC X(66).
014100      
014200 FD  RISKSCOR-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 65 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS FD-RISKSCOR-REC.
014800 01  FD-RISKSCOR-REC                     PIC X(65).
014900      
015000 WORKING-STORAGE SECTION.
015100 01  FILE-STATUS-CODES.
015200     05  PCCODE                  PIC X(2).
015300         88  PARMCARD-READ-OK        VALUE SPACES.
015400         88  NO-PARMCARD              VALUE "10".
015500     05  MFCODE                  PIC X(2).
015600         88  MEMBER-READ-OK           VALUE SPACES.
015700         88  NO-MORE-MEMBERS          VALUE "10".
015800     05  AFCODE                  PIC X(2).
015900         88  ADMIT-READ-OK            VALUE SPACES.
016000         88  NO-MORE-ADMITS           VALUE "10".
016100     05  CFCODE                  PIC X(2).
016200         88  CLAIM-READ-OK            VALUE SPACES.
016300         88  NO-MORE-CLAIMS           VALUE "10".
016400     05  OFCODE                  PIC X(2).
016500         88  CODE-WRITE              VALUE SPACES.
016600     05  FILLER                  PIC X(02).
016700      
016800 01  WS-AS-OF-DATE-FIELDS.
016900     05  WS-AS-OF-DATE               PIC 9(08).
017000     05  WS-AS-OF-DATE-ALT REDEFINES WS-AS-OF-DATE.
017100         10  WS-AOD-CCYY             PIC 9(04).
017200         10  WS-AOD-MM               PIC 9(02).
017300         10  WS-AOD-DD               PIC 9(02).
017400     05  WS-AS-OF-SERIAL             PIC S9(9) COMP.
017500     05  WS-WINDOW-START-SERIAL      PIC S9(9) COMP.
017600     05  FILLER                      PIC X(04).
017700      
017800 01  CURR-MBR-REC.
017900     COPY MEMBER REPLACING ==MEMBER-REC== BY ==CURR-MBR-REC==.
018000      
018100 01  CURR-ADM-REC.
018200     COPY ADMDALY REPLACING ==ADMISSION-REC== BY ==CURR-ADM-REC==.
018300      
018400 01  CURR-CLM-REC.
018500     COPY CLAIM REPLACING ==CLAIM-REC== BY ==CURR-CLM-REC==.
018600      
018700****** MEMBER UTILIZATION FEATURE TABLE.  LOADED IN MEMBER-ID
018800****** SEQUENCE FROM THE MEMBERS FILE, THEN THE ADMISSIONS
018900****** AND CLAIMS PASSES SEARCH IT BY MEMBER-ID TO ACCUMULATE
019000****** EACH MEMBER'S WINDOW COUNTS BY SEARCHING THE TABLE FOR A
019100****** MATCHING MEMBER-ID.
019200 01  WS-MEMBER-TABLE.
019300     05  MEMBER-TABLE-REC OCCURS 2000 TIMES
019400                 INDEXED BY MBR-IDX, MBR-SRCH-IDX.
019500         10  MT-MEMBER-ID             PIC X(08).
019600         10  MT-AGE                   PIC 9(03).
019700         10  MT-SEX                   PIC X(01).
019800         10  MT-STATE                 PIC X(02).
019900         10  MT-PLAN-TYPE             PIC X(18).
020000         10  MT-SDI                   PIC 9V9(03).
020100         10  MT-CHRONIC-COUNT         PIC 9(01).
020200         10  MT-WINDOW-ADMITS         PIC 9(03) COMP-3.
020300         10  MT-WINDOW-NO-FOLLOWUP    PIC 9(03) COMP-3.
020400         10  MT-ED-VISITS             PIC 9(03) COMP-3.
020500         10  MT-OUTPATIENT-VISITS     PIC 9(03) COMP-3.
020600         10  MT-NO-FOLLOWUP-RATE      PIC 9V9(06) COMP-3.
020700         10  MT-RAW-SCORE             PIC S9V9(06) COMP-3.
020800         10  MT-SCALED-SCORE          PIC 9(03)V9.
020900         10  MT-RISK-TIER             PIC X(06).
021000             88  MT-TIER-LOW              VALUE 'LOW'.
021100             88  MT-TIER-MEDIUM           VALUE 'MEDIUM'.
021200             88  MT-TIER-HIGH             VALUE 'HIGH'.
021300      
021320 77  WS-MORE-MEMBER-SW               PIC X(1) VALUE SPACE.
021340     88  NO-MORE-MEMBER-RECS            VALUE 'N'.
021360 77  WS-MORE-ADMIT-SW                PIC X(1) VALUE SPACE.
021380     88  NO-MORE-ADMIT-RECS             VALUE 'N'.
021400 01  WS-SWITCHES.
021900     05  WS-MORE-CLAIM-SW            PIC X(1) VALUE SPACE.
022000         88  NO-MORE-CLAIM-RECS         VALUE 'N'.
022100     05  FILLER                      PIC X(05).
022200      
022300 01  DAYSERL-CALL-PARMS.
022400     05  DC-DATE-IN                  PIC 9(8).
022420     05  DC-DATE-IN-ALT REDEFINES DC-DATE-IN.
022440         10  DC-DATE-CCYY            PIC 9(04).
022460         10  DC-DATE-MM              PIC 9(02).
022480         10  DC-DATE-DD              PIC 9(02).
022500     05  DC-SERIAL-OUT                PIC S9(9) COMP.
022600     05  FILLER                       PIC X(02).
022700      
022800 01  CALC-CALL-RET-CODE               PIC S9(4) COMP.
022900      
023000 01  SCRCALC-CALL-REC.
023100     05  SCRC-MEMBER-AGE              PIC 9(03).
023200     05  SCRC-CHRONIC-COUNT           PIC 9(01).
023300     05  SCRC-SDI                     PIC 9V9(03).
023400     05  SCRC-PRIOR-ADMISSIONS-12M    PIC 9(03).
023500     05  SCRC-ED-VISITS-12M           PIC 9(03).
023600     05  SCRC-OUTPATIENT-VISITS-12M   PIC 9(03).
023700     05  SCRC-NO-FOLLOWUP-RATE        PIC 9V9(06).
023800     05  SCRC-RAW-SCORE-OUT           PIC S9V9(06) COMP-3.
023820*    RAW-BYTE TRACE VIEW OF THE WHOLE CALL RECORD, USED UNDER
023840*    UPSI-0 TO DIFF AGAINST SCRCALC'S OWN TRACE OF THE SAME
023860*    RECORD.  SEE CR-6012.  WIDENED X(26) TO X(28) BY CR-7318.
023880 01  SCRCALC-CALL-REC-ALT REDEFINES SCRCALC-CALL-REC.
023890     05  SCRC-CALL-TRACE-BYTES        PIC X(28).
023900      
024000 01  COUNTERS-AND-ACCUMULATORS.
024100     05  RECORDS-READ-MEMBERS         PIC S9(9) COMP.
024200     05  RECORDS-READ-ADMITS          PIC S9(9) COMP.
024300     05  RECORDS-READ-CLAIMS          PIC S9(9) COMP.
024400     05  RECORDS-WRITTEN              PIC S9(9) COMP.
024500     05  WS-MEMBER-COUNT              PIC S9(7) COMP.
024600     05  HIGH-RISK-COUNT              PIC S9(7) COMP.
024700     05  WS-POPULATION-MAX-RAW        PIC S9V9(06) COMP-3.
024800     05  FILLER                       PIC X(02).
024900      
025000 COPY ABENDREC.
025100      
025200 01  ABEND-FORCE-FIELDS.
025300     05  ZERO-VAL                    PIC 9(1) VALUE 0.
025400     05  ONE-VAL                     PIC 9(1) VALUE 1.
025500     05  FILLER                      PIC X(02).
025600      
025700 PROCEDURE DIVISION.
025800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025900     PERFORM 050-LOAD-MEMBER-TABLE THRU 050-EXIT
026000             UNTIL NO-MORE-MEMBER-RECS.
026100     PERFORM 060-DEFAULT-AS-OF-DATE THRU 060-EXIT.
026200     PERFORM 100-ACCUM-ADMISSIONS THRU 100-EXIT
026300             UNTIL NO-MORE-ADMIT-RECS.
026400     PERFORM 200-ACCUM-CLAIMS THRU 200-EXIT
026500             UNTIL NO-MORE-CLAIM-RECS.
026600     PERFORM 300-CALC-MEMBER-SCORES THRU 300-EXIT
026700             VARYING MBR-IDX FROM 1 BY 1
026800             UNTIL MBR-IDX > WS-MEMBER-COUNT.
026900     PERFORM 350-FIND-POPULATION-MAX THRU 350-EXIT
027000             VARYING MBR-IDX FROM 1 BY 1
027100             UNTIL MBR-IDX > WS-MEMBER-COUNT.
027200     PERFORM 400-SCALE-AND-TIER THRU 400-EXIT
027300             VARYING MBR-IDX FROM 1 BY 1
027400             UNTIL MBR-IDX > WS-MEMBER-COUNT.
027500     PERFORM 500-WRITE-RISKSCOR THRU 500-EXIT
027600             VARYING MBR-IDX FROM 1 BY 1
027700             UNTIL MBR-IDX > WS-MEMBER-COUNT.
027800     PERFORM 900-CLEANUP THRU 900-EXIT.
027900     MOVE ZERO TO RETURN-CODE.
028000     GOBACK.
028100      
028200 000-HOUSEKEEPING.
028300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028400     DISPLAY "RISKSCR HOUSEKEEPING".
028500     ACCEPT  WS-AS-OF-DATE-FIELDS FROM DATE.
028600     OPEN INPUT PARMCARD-FILE, MEMBERS-FILE, ADMISSIONS-FILE,
028700               CLAIMS-FILE.
028800     OPEN OUTPUT RISKSCOR-FILE, SYSOUT.
028900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029000     MOVE ZERO TO WS-AS-OF-DATE.
029100      
029200     READ PARMCARD-FILE INTO WS-AS-OF-DATE
029300         AT END
029400         GO TO 000-EXIT
029500     END-READ.
029600      
029700     IF WS-AS-OF-DATE NOT NUMERIC OR WS-AS-OF-DATE = ZERO
029800         MOVE ZERO TO WS-AS-OF-DATE.
029900 000-EXIT.
030000     EXIT.
030100      
030200 050-LOAD-MEMBER-TABLE.
030300     MOVE "050-LOAD-MEMBER-TABLE" TO PARA-NAME.
030400     READ MEMBERS-FILE INTO CURR-MBR-REC
030500         AT END
030600         MOVE 'N' TO WS-MORE-MEMBER-SW
030700         GO TO 050-EXIT
030800     END-READ.
030900     ADD +1 TO RECORDS-READ-MEMBERS, WS-MEMBER-COUNT.
031000     SET MBR-IDX TO WS-MEMBER-COUNT.
031100     MOVE MEMBER-ID IN CURR-MBR-REC    TO MT-MEMBER-ID (MBR-IDX).
031200     MOVE MEMBER-AGE IN CURR-MBR-REC   TO MT-AGE (MBR-IDX).
031300     MOVE MEMBER-SEX IN CURR-MBR-REC   TO MT-SEX (MBR-IDX).
031400     MOVE MEMBER-STATE IN CURR-MBR-REC TO MT-STATE (MBR-IDX).
031500     MOVE MEMBER-PLAN-TYPE IN CURR-MBR-REC
031600                                       TO MT-PLAN-TYPE (MBR-IDX).
031700     MOVE MEMBER-SDI IN CURR-MBR-REC   TO MT-SDI (MBR-IDX).
031800     MOVE MEMBER-CHRONIC-COUNT IN CURR-MBR-REC
031900                                    TO MT-CHRONIC-COUNT (MBR-IDX).
032000     MOVE ZERO TO MT-WINDOW-ADMITS (MBR-IDX),
032100                  MT-WINDOW-NO-FOLLOWUP (MBR-IDX),
032200                  MT-ED-VISITS (MBR-IDX),
032300                  MT-OUTPATIENT-VISITS (MBR-IDX).
032400     SET MBR-IDX TO 1.
032500 050-EXIT.
032600     EXIT.
032700      
032800****** IF NO PARAMETER CARD WAS SUPPLIED, SCAN THE ADMISSIONS
032900****** FILE ONCE JUST TO FIND THE MAXIMUM ADMIT-DATE, THEN
033000****** RE-OPEN THE FILE SO 100-ACCUM-ADMISSIONS STARTS FROM
033100****** THE TOP AGAIN.
033200 060-DEFAULT-AS-OF-DATE.
033300     MOVE "060-DEFAULT-AS-OF-DATE" TO PARA-NAME.
033400     IF WS-AS-OF-DATE NOT = ZERO
033500         GO TO 060-SET-WINDOW.
033600      
033700     MOVE SPACE TO WS-MORE-ADMIT-SW.
033800     PERFORM 065-SCAN-FOR-MAX-ADMIT THRU 065-EXIT
033900             UNTIL NO-MORE-ADMIT-RECS.
034000     CLOSE ADMISSIONS-FILE.
034100     OPEN INPUT ADMISSIONS-FILE.
034200     MOVE SPACE TO WS-MORE-ADMIT-SW.
034300      
034400 060-SET-WINDOW.
034500     MOVE WS-AS-OF-DATE TO DC-DATE-IN.
034600     MOVE ZERO TO CALC-CALL-RET-CODE.
034700     CALL 'DAYSERL' USING DAYSERL-CALL-PARMS, CALC-CALL-RET-CODE.
034800     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
034900         MOVE "** NON-ZERO RETURN-CODE FROM DAYSERL"
035000                                  TO ABEND-REASON
035100         GO TO 1000-ABEND-RTN.
035200     MOVE DC-SERIAL-OUT TO WS-AS-OF-SERIAL.
035300     COMPUTE WS-WINDOW-START-SERIAL = WS-AS-OF-SERIAL - 365.
035320     IF DEBUG-TRACE-REQUESTED
035340         DISPLAY "RISKSCR - AS-OF  " DC-DATE-MM "/" DC-DATE-DD
035360             "/" DC-DATE-CCYY " SERIAL " WS-AS-OF-SERIAL.
035400 060-EXIT.
035500     EXIT.
035600      
035700 065-SCAN-FOR-MAX-ADMIT.
035800     MOVE "065-SCAN-FOR-MAX-ADMIT" TO PARA-NAME.
035900     READ ADMISSIONS-FILE INTO CURR-ADM-REC
036000         AT END
036100         MOVE 'N' TO WS-MORE-ADMIT-SW
036200         GO TO 065-EXIT
036300     END-READ.
036400     IF ADM-ADMIT-DATE IN CURR-ADM-REC > WS-AS-OF-DATE
036500         MOVE ADM-ADMIT-DATE IN CURR-ADM-REC TO WS-AS-OF-DATE.
036600 065-EXIT.
036700     EXIT.
036800      
036900 100-ACCUM-ADMISSIONS.
037000     MOVE "100-ACCUM-ADMISSIONS" TO PARA-NAME.
037100     READ ADMISSIONS-FILE INTO CURR-ADM-REC
037200         AT END
037300         MOVE 'N' TO WS-MORE-ADMIT-SW
037400         GO TO 100-EXIT
037500     END-READ.
037600     ADD +1 TO RECORDS-READ-ADMITS.
037700      
037800****** WINDOW TEST IS DONE ON SERIAL NUMBERS, NOT ON THE RAW
037900****** CCYYMMDD DATE, SO MONTH/YEAR BOUNDARIES COME OUT RIGHT.
038000     MOVE ADM-ADMIT-DATE IN CURR-ADM-REC TO DC-DATE-IN.
038100     MOVE ZERO TO CALC-CALL-RET-CODE.
038200     CALL 'DAYSERL' USING DAYSERL-CALL-PARMS, CALC-CALL-RET-CODE.
038300     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
038400         MOVE "** NON-ZERO RETURN-CODE FROM DAYSERL"
038500                                  TO ABEND-REASON
038600         GO TO 1000-ABEND-RTN.
038700      
038800     IF DC-SERIAL-OUT < WS-WINDOW-START-SERIAL
038900         OR DC-SERIAL-OUT > WS-AS-OF-SERIAL
039000         GO TO 100-EXIT.
039100      
039200     SET MBR-SRCH-IDX TO 1.
039300     SEARCH MEMBER-TABLE-REC
039400         AT END
039500             NEXT SENTENCE
039600         WHEN MT-MEMBER-ID (MBR-SRCH-IDX) =
039700                         ADM-MEMBER-ID IN CURR-ADM-REC
039800             ADD +1 TO MT-WINDOW-ADMITS (MBR-SRCH-IDX)
039900             IF ADM-FOLLOWUP-WITHIN-7D IN CURR-ADM-REC = 0
040000                 ADD +1 TO MT-WINDOW-NO-FOLLOWUP (MBR-SRCH-IDX)
040100             END-IF
040200     END-SEARCH.
040300 100-EXIT.
040400     EXIT.
040500      
040600****** A 99214/A0427 OUTPATIENT LINE COUNTS TOWARD BOTH
040700****** ED-VISITS AND OUTPATIENT-VISITS -- SEE BUSINESS RULES.
040800****** DO NOT "FIX" THIS INTO AN ELSE; CR-6830 CONFIRMED IT
040900****** IS INTENDED.
041000 200-ACCUM-CLAIMS.
041100     MOVE "200-ACCUM-CLAIMS" TO PARA-NAME.
041200     READ CLAIMS-FILE INTO CURR-CLM-REC
041300         AT END
041400         MOVE 'N' TO WS-MORE-CLAIM-SW
041500         GO TO 200-EXIT
041600     END-READ.
041700     ADD +1 TO RECORDS-READ-CLAIMS.
041800      
041900     MOVE CLM-CLAIM-DATE IN CURR-CLM-REC TO DC-DATE-IN.
042000     MOVE ZERO TO CALC-CALL-RET-CODE.
042100     CALL 'DAYSERL' USING DAYSERL-CALL-PARMS, CALC-CALL-RET-CODE.
042200     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
042300         MOVE "** NON-ZERO RETURN-CODE FROM DAYSERL"
042400                                  TO ABEND-REASON
042500         GO TO 1000-ABEND-RTN.
042600      
042700     IF DC-SERIAL-OUT < WS-WINDOW-START-SERIAL
042800         OR DC-SERIAL-OUT > WS-AS-OF-SERIAL
042900         GO TO 200-EXIT.
043000      
043100     SET MBR-SRCH-IDX TO 1.
043200     SEARCH MEMBER-TABLE-REC
043300         AT END
043400             NEXT SENTENCE
043500         WHEN MT-MEMBER-ID (MBR-SRCH-IDX) =
043600                         CLM-MEMBER-ID IN CURR-CLM-REC
043700             IF CLM-CPT-AMBULANCE IN CURR-CLM-REC
043800                OR CLM-CPT-ED-VISIT IN CURR-CLM-REC
043900                 ADD +1 TO MT-ED-VISITS (MBR-SRCH-IDX)
044000             END-IF
044100             IF CLM-TYPE-OUTPATIENT IN CURR-CLM-REC
044200                 ADD +1 TO MT-OUTPATIENT-VISITS (MBR-SRCH-IDX)
044300             END-IF
044400     END-SEARCH.
044500 200-EXIT.
044600     EXIT.
044700      
044800 300-CALC-MEMBER-SCORES.
044900     MOVE "300-CALC-MEMBER-SCORES" TO PARA-NAME.
045000     IF MT-WINDOW-ADMITS (MBR-IDX) = ZERO
045100         MOVE ZERO TO MT-NO-FOLLOWUP-RATE (MBR-IDX)
045200     ELSE
045300         COMPUTE MT-NO-FOLLOWUP-RATE (MBR-IDX) ROUNDED =
045400                 MT-WINDOW-NO-FOLLOWUP (MBR-IDX) /
045500                 MT-WINDOW-ADMITS (MBR-IDX)
045600     END-IF.
045700      
045800     MOVE MT-AGE (MBR-IDX)              TO SCRC-MEMBER-AGE.
045900     MOVE MT-CHRONIC-COUNT (MBR-IDX)    TO SCRC-CHRONIC-COUNT.
046000     MOVE MT-SDI (MBR-IDX)              TO SCRC-SDI.
046100     MOVE MT-WINDOW-ADMITS (MBR-IDX)
046200                                TO SCRC-PRIOR-ADMISSIONS-12M.
046300     MOVE MT-ED-VISITS (MBR-IDX)        TO SCRC-ED-VISITS-12M.
046400     MOVE MT-OUTPATIENT-VISITS (MBR-IDX)
046500                                TO SCRC-OUTPATIENT-VISITS-12M.
046600     MOVE MT-NO-FOLLOWUP-RATE (MBR-IDX) TO SCRC-NO-FOLLOWUP-RATE.
046700      
046800     MOVE ZERO TO CALC-CALL-RET-CODE.
046900     CALL 'SCRCALC' USING SCRCALC-CALL-REC, CALC-CALL-RET-CODE.
047000     IF CALC-CALL-RET-CODE NOT EQUAL TO ZERO
047100         MOVE "** NON-ZERO RETURN-CODE FROM SCRCALC"
047200                                  TO ABEND-REASON
047300         GO TO 1000-ABEND-RTN.
047400      
047500     MOVE SCRC-RAW-SCORE-OUT TO MT-RAW-SCORE (MBR-IDX).
047520     IF DEBUG-TRACE-REQUESTED
047540         DISPLAY "RISKSCR - CALL REC  " SCRC-CALL-TRACE-BYTES.
047600 300-EXIT.
047700     EXIT.
047800      
047900 350-FIND-POPULATION-MAX.
048000     MOVE "350-FIND-POPULATION-MAX" TO PARA-NAME.
048100     IF MBR-IDX = 1
048200         MOVE ZERO TO WS-POPULATION-MAX-RAW.
048300     IF MT-RAW-SCORE (MBR-IDX) > WS-POPULATION-MAX-RAW
048400         MOVE MT-RAW-SCORE (MBR-IDX) TO WS-POPULATION-MAX-RAW.
048500 350-EXIT.
048600     EXIT.
048700      
048800 400-SCALE-AND-TIER.
048900     MOVE "400-SCALE-AND-TIER" TO PARA-NAME.
049000     IF WS-POPULATION-MAX-RAW = ZERO
049100         MOVE ZERO TO MT-SCALED-SCORE (MBR-IDX)
049200     ELSE
049300         COMPUTE MT-SCALED-SCORE (MBR-IDX) ROUNDED =
049400                 MT-RAW-SCORE (MBR-IDX) / WS-POPULATION-MAX-RAW
049500                       * 100
049600     END-IF.
049700      
049800     IF MT-SCALED-SCORE (MBR-IDX) > 66
049900         SET MT-TIER-HIGH (MBR-IDX) TO TRUE
050000         ADD +1 TO HIGH-RISK-COUNT
050100     ELSE
050200         IF MT-SCALED-SCORE (MBR-IDX) > 33
050300             SET MT-TIER-MEDIUM (MBR-IDX) TO TRUE
050400         ELSE
050500             SET MT-TIER-LOW (MBR-IDX) TO TRUE.
050600 400-EXIT.
050700     EXIT.
050800      
050900 500-WRITE-RISKSCOR.
051000     MOVE "500-WRITE-RISKSCOR" TO PARA-NAME.
051100     MOVE MT-MEMBER-ID (MBR-IDX)          TO PRSC-MEMBER-ID.
051200     MOVE MT-AGE (MBR-IDX)                TO PRSC-AGE.
051300     MOVE MT-SEX (MBR-IDX)                TO PRSC-SEX.
051400     MOVE MT-STATE (MBR-IDX)              TO PRSC-STATE.
051500     MOVE MT-PLAN-TYPE (MBR-IDX)          TO PRSC-PLAN-TYPE.
051600     MOVE MT-SDI (MBR-IDX)                TO PRSC-SDI.
051700     MOVE MT-CHRONIC-COUNT (MBR-IDX)      TO PRSC-CHRONIC-COUNT.
051800     MOVE MT-WINDOW-ADMITS (MBR-IDX)
051900                               TO PRSC-PRIOR-ADMISSIONS-12M.
052000     MOVE MT-ED-VISITS (MBR-IDX)          TO PRSC-ED-VISITS-12M.
052100     MOVE MT-OUTPATIENT-VISITS (MBR-IDX)
052200                               TO PRSC-OUTPATIENT-VISITS-12M.
052300     COMPUTE PRSC-NO-FOLLOWUP-RATE ROUNDED =
052320         MT-NO-FOLLOWUP-RATE (MBR-IDX).
052400     MOVE MT-SCALED-SCORE (MBR-IDX)
052500                               TO PRSC-READMISSION-RISK-SCORE.
052600     MOVE MT-RISK-TIER (MBR-IDX)          TO PRSC-RISK-TIER.
052700      
052800     WRITE FD-RISKSCOR-REC FROM PATIENT-RISK-SCORE-REC.
052900     ADD +1 TO RECORDS-WRITTEN.
053000 500-EXIT.
053100     EXIT.
053200      
053300 700-CLOSE-FILES.
053400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
053500     CLOSE PARMCARD-FILE, MEMBERS-FILE, ADMISSIONS-FILE,
053600           CLAIMS-FILE, RISKSCOR-FILE, SYSOUT.
053700 700-EXIT.
053800     EXIT.
053900      
054000 900-CLEANUP.
054100     MOVE "900-CLEANUP" TO PARA-NAME.
054200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
054300     DISPLAY "** MEMBERS READ      **" RECORDS-READ-MEMBERS.
054400     DISPLAY "** ADMISSIONS READ   **" RECORDS-READ-ADMITS.
054500     DISPLAY "** CLAIMS READ       **" RECORDS-READ-CLAIMS.
054600     DISPLAY "** SCORES WRITTEN    **" RECORDS-WRITTEN.
054700     DISPLAY "** HIGH-RISK MEMBERS **" HIGH-RISK-COUNT.
054800     DISPLAY "******** NORMAL END OF JOB RISKSCR ********".
054900 900-EXIT.
055000     EXIT.
055100      
055200 1000-ABEND-RTN.
055300     MOVE "RISKSCR " TO ABEND-PROGRAM-ID.
055400     MOVE PARA-NAME  TO ABEND-PARA-NAME.
055500     WRITE SYSOUT-REC FROM ABEND-REC.
055600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
055700     DISPLAY "*** ABNORMAL END OF JOB-RISKSCR ***" UPON CONSOLE.
055800     DIVIDE ZERO-VAL INTO ONE-VAL.
