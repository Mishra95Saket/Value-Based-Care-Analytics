000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  EXECRPT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 07/10/89.
000700 DATE-COMPILED. 07/10/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100******************************************************************
001200*    PRINTS THE VALUE-BASED CARE EXECUTIVE SUMMARY REPORT FROM THE
001300*    FOUR ANALYTIC OUTPUT FILES -- KPI-SUMMARY (ONE RECORD), THE
001400*    TOP EIGHT DIAGNOSIS-SUMMARY ROWS (ALREADY SORTED DESCENDING
001500*    PREVENTABLE EVENTS BY SUMBLD), THE PATIENT-RISK-SCORE FILE
001600*    (SCANNED HERE FOR TIER COUNTS), AND THE INTERVENTION-ROI
001700*    TABLE (ALREADY SORTED DESCENDING NET SAVINGS BY KPIROI).
001800******************************************************************
001900*    THIS PROGRAM DOES NOT WRITE ANY DATA FILE -- SUMRPT-FILE IS
002000*    THE PRINTED REPORT ITSELF, 132 COLUMNS, WITH THE SAME PAGE-
002100*    HEADER/COLUMN-HEADER/45-LINE PAGE BREAK SHAPE AS OUR OTHER
002150*    PRINTED REPORTS.
002200******************************************************************
002300******************************************************************
002400* CHANGE LOG
002500*----------------------------------------------------------------
002600* DATE     BY   REQUEST    DESCRIPTION
002700*-----------------------------------------------------------------EXRP0000
002800* 071089   JRS  CR-4470    ORIGINAL PROGRAM.                      EXRP0010
002900* 081489   KAP  CR-4518    ADDED THE RISK-TIER DISTRIBUTION       EXRP0020
003000*                          SECTION AND THE INTERVENTION ROI TABLE.EXRP0030
003100* 022699   TGD  Y2K-0031   AS-OF-DATE PRINTS FROM THE KPI-SUMMARY EXRP0040
003200*                          RECORD AS MM/DD/CCYY.  REVIEWED FOR    EXRP0050
003300*                          THE Y2K SIGN-OFF BINDER, NO CHANGE     EXRP0060
003400*                          REQUIRED.                              EXRP0070
003500* 061504   KAP  CR-6055    TOP-DIAGNOSES SECTION NOW CARRIES A    EXRP0080
003600*                          COLUMN-TOTALS LINE AT THE CONTROL      EXRP0090
003700*                          BREAK ON END OF THE EIGHT-ROW SECTION. EXRP0100
003710* 082026   KAP  CR-7316    TITLE-LINE LITERAL WAS TRUNCATED, SO   EXRP0110
003720*                          THE MAIN HEADING PRINTED AS REPORT     EXRP0120
003730*                          ...SUMMARY REPORT  LEAKAGE WITH NO     EXRP0130
003740*                          PREVENTABLE-READMISSIONS WORDING.      EXRP0140
003750*                          LITERAL REBUILT TO MATCH THE APPROVED  EXRP0150
003760*                          REPORT TITLE.                          EXRP0160
003800******************************************************************
003900 
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS NEXT-PAGE.
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000     ASSIGN TO UT-S-SYSOUT
005100       ORGANIZATION IS SEQUENTIAL.
005200 
005300     SELECT KPISUMRY-FILE
005400     ASSIGN TO UT-S-KPISUM
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS KSCODE.
005700 
005800     SELECT DXSUMRY-FILE
005900     ASSIGN TO UT-S-DXSUMR
006000       ACCESS MODE IS SEQUENTIAL
006100       FILE STATUS IS DXCODE.
006200 
006300     SELECT RISKSCOR-FILE
006400     ASSIGN TO UT-S-RISKSC
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS RSCODE.
006700 
006800     SELECT ROITABLE-FILE
006900     ASSIGN TO UT-S-ROITAB
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS RTCODE.
007200 
007300     SELECT SUMRPT-FILE
007400     ASSIGN TO UT-S-SUMRPT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS PRCODE.
007700 
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                          PIC X(130).
008700 
008800 FD  KPISUMRY-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 77 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS FD-KPISUMRY-REC.
009400 01  FD-KPISUMRY-REC                     PIC X(77).
009500 
009600 FD  DXSUMRY-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 73 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS FD-DXSUMRY-REC.
010200 01  FD-DXSUMRY-REC                      PIC X(73).
010300 
010400 FD  RISKSCOR-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 65 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS FD-RISKSCOR-REC.
011000 01  FD-RISKSCOR-REC                     PIC X(65).
011100 
011200 FD  ROITABLE-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 98 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS FD-ROITABLE-REC.
011800 01  FD-ROITABLE-REC                     PIC X(98).
011900 
012000***** PRINT FILE -- THE EXECUTIVE SUMMARY REPORT ITSELF.
012100 FD  SUMRPT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS FD-SUMRPT-REC.
012700 01  FD-SUMRPT-REC                       PIC X(132).
012800 
012900 WORKING-STORAGE SECTION.
013000 
013100***** FILE STATUS CODES
013200 01  FILE-STATUS-CODES.
013300     05  KSCODE                      PIC X(02).
013400         88  CODE-WRITE                VALUE SPACES.
013500     05  DXCODE                      PIC X(02).
013600         88  CODE-WRITE-DX             VALUE SPACES.
013700     05  RSCODE                      PIC X(02).
013800         88  CODE-WRITE-RS             VALUE SPACES.
013900     05  RTCODE                      PIC X(02).
014000         88  CODE-WRITE-RT             VALUE SPACES.
014100     05  PRCODE                      PIC X(02).
014200         88  CODE-WRITE-PR             VALUE SPACES.
014300 
014400***** COPY OF THE FOUR ANALYTIC OUTPUT RECORDS, ONE PER FILE
014500 01  CURR-KPIS-REC.
014600     COPY KPISUMRY.
014700 
014800 01  CURR-DXSM-REC.
014900     COPY DXSUMRY.
015000 
015100 01  CURR-PRSC-REC.
015200     COPY RISKSCOR.
015300 
015400 01  CURR-IROI-REC.
015500     COPY ROITABLE.
015600 
015700***** AS-OF-DATE BREAKDOWN -- PRINT VIEW, MM/DD/CCYY.
015800 01  WS-AS-OF-DATE-FIELDS.
015900     05  WS-AS-OF-DATE               PIC 9(08).
016000 01  WS-AS-OF-DATE-ALT REDEFINES WS-AS-OF-DATE-FIELDS.
016100     05  WS-AOD-CCYY                 PIC 9(04).
016200     05  WS-AOD-MM                   PIC 9(02).
016300     05  WS-AOD-DD                   PIC 9(02).
016400 
016500***** RISK-TIER PRINT ORDER AND LABELS -- HIGH, MEDIUM, LOW
016600***** SEEDED FROM A LITERAL TABLE, SAME AS THE INTERVENTION TABLE
016700***** IN KPIROI AND THE DX-GROUP TABLE IN SUMBLD.
016800 01  TIER-LABEL-VALUES.
016900     05  FILLER  PIC X(14)  VALUE "HIGH          ".
017000     05  FILLER  PIC X(14)  VALUE "MEDIUM        ".
017100     05  FILLER  PIC X(14)  VALUE "LOW           ".
017200 01  TIER-LABEL-TABLE REDEFINES TIER-LABEL-VALUES.
017300     05  TIER-LABEL-ROW OCCURS 3 TIMES
017400                      INDEXED BY TIER-IDX.
017500         10  TLAB-TEXT               PIC X(14).
017600 
017700***** SWITCHES
017800 01  WS-SWITCHES.
017900     05  WS-EOF-DXSM                 PIC X(01)  VALUE "N".
018000         88  DXSM-EOF                  VALUE "Y".
018100     05  WS-EOF-PRSC                 PIC X(01)  VALUE "N".
018200         88  PRSC-EOF                  VALUE "Y".
018300     05  WS-EOF-IROI                 PIC X(01)  VALUE "N".
018400         88  IROI-EOF                  VALUE "Y".
018500 
018600***** PAGE AND LINE CONTROL -- COUNTERS ARE COMP PER SHOP STANDARD
018700 01  WS-PAGE-CONTROL.
018800     05  WS-LINES                    PIC 9(03)  COMP   VALUE 99.
018900     05  WS-PAGES                    PIC 9(03)  COMP   VALUE 1.
019000 
019100***** COUNTERS AND ACCUMULATORS
019200 01  WS-DX-COUNTERS.
019300     05  WS-DX-ROWS-PRINTED          PIC 9(02)  COMP   VALUE 0.
019400     05  WS-DX-TOT-ADMITS            PIC 9(09)  COMP   VALUE 0.
019500     05  WS-DX-TOT-READMITS          PIC 9(09)  COMP   VALUE 0.
019600     05  WS-DX-TOT-PREVENTABLE       PIC 9(09)  COMP   VALUE 0.
019700     05  WS-DX-TOT-AVOIDABLE-PAID    PIC S9(09)V99 COMP-3 VALUE 0.
019800 
019900 01  WS-RISK-COUNTERS.
020000     05  WS-RISK-HIGH-COUNT          PIC 9(07)  COMP   VALUE 0.
020100     05  WS-RISK-MEDIUM-COUNT        PIC 9(07)  COMP   VALUE 0.
020200     05  WS-RISK-LOW-COUNT           PIC 9(07)  COMP   VALUE 0.
020300     05  WS-RISK-TOTAL-COUNT         PIC 9(07)  COMP   VALUE 0.
020400 
020500***** WORK FIELDS FOR PERCENT EDITING (RATE TIMES 100 FOR DISPLAY)
020600 01  WS-EDIT-WORK-FIELDS.
020700     05  WS-PCT-WORK                 PIC 9(03)V99 COMP-3 VALUE 0.
020800 
020900***** PRINT LINE LAYOUTS -- ALL 132 BYTES, THE SAME SHAPE AS THE
021000***** OLD PATIENT LIST REPORT.
021100 
021200 01  WS-BLANK-LINE.
021300     05  FILLER                      PIC X(132)  VALUE SPACES.
021400 
021500 01  WS-RPT-HDR-REC.
021600     05  FILLER                      PIC X(01)  VALUE SPACE.
021700     05  FILLER                      PIC X(58)
021800         VALUE "VALUE-BASED CARE - PREVENTABLE READMISSIONS &
021820-        " COST LEAKAGE".
022000     05  FILLER                      PIC X(07)  VALUE " AS OF ".
022100     05  HDR-AOD-MM-O                PIC 99.
022200     05  FILLER                      PIC X(01)  VALUE "/".
022300     05  HDR-AOD-DD-O                PIC 99.
022400     05  FILLER                      PIC X(01)  VALUE "/".
022500     05  HDR-AOD-CCYY-O              PIC 9(04).
022600     05  FILLER                      PIC X(08)  VALUE SPACES.
022700     05  FILLER                      PIC X(12)
022800         VALUE "PAGE NUMBER:".
022900     05  HDR-PAGE-NBR-O              PIC ZZ9.
023000     05  FILLER                      PIC X(33)  VALUE SPACES.
023100 
023200***** KPI BLOCK LINE -- ONE PHYSICAL RECORD, THREE EDITED VIEWS OF
023300***** THE VALUE FIELD (COUNT, MONEY, PERCENT) SINCE THE SEVEN KPI
023400***** LINES PRINT THREE DIFFERENT KINDS OF NUMBER THROUGH THE SAME
023500***** LABEL-AND-VALUE SHAPE.
023600 01  WS-KPI-LINE-REC.
023700     05  KPIL-LABEL                  PIC X(42).
023800     05  KPIL-VALUE-COUNT-O          PIC ZZZ,ZZZ,ZZ9.
023900     05  FILLER                      PIC X(79)  VALUE SPACES.
024000 01  WS-KPI-LINE-MONEY REDEFINES WS-KPI-LINE-REC.
024100     05  FILLER                      PIC X(42).
024200     05  KPIL-VALUE-MONEY-O          PIC $Z,ZZZ,ZZZ,ZZ9.99-.
024300     05  FILLER                      PIC X(71)  VALUE SPACES.
024400 01  WS-KPI-LINE-PCT REDEFINES WS-KPI-LINE-REC.
024500     05  FILLER                      PIC X(42).
024600     05  KPIL-VALUE-PCT-O            PIC ZZ9.99.
024700     05  FILLER                      PIC X(84)  VALUE SPACES.
024800 
024900 01  WS-DX-COLM-HDR-REC.
025000     05  FILLER                      PIC X(02)  VALUE SPACES.
025100     05  FILLER                      PIC X(15)
025200         VALUE "CONDITION GROUP".
025300     05  FILLER                      PIC X(03)  VALUE SPACES.
025400     05  FILLER                      PIC X(10)
025500         VALUE "  ADMITS  ".
025600     05  FILLER                      PIC X(03)  VALUE SPACES.
025700     05  FILLER                      PIC X(10)
025800         VALUE " RDM-30D  ".
025900     05  FILLER                      PIC X(03)  VALUE SPACES.
026000     05  FILLER                      PIC X(10)
026100         VALUE "RDM RATE %".
026200     05  FILLER                      PIC X(03)  VALUE SPACES.
026300     05  FILLER                      PIC X(14)
026400         VALUE " PREVENTABLE  ".
026500     05  FILLER                      PIC X(03)  VALUE SPACES.
026600     05  FILLER                      PIC X(18)
026700         VALUE "  AVOIDABLE PAID  ".
026800     05  FILLER                      PIC X(38)  VALUE SPACES.
026900 
027000 01  WS-DX-DETAIL-REC.
027100     05  DXD-CONDITION-GROUP-O         PIC X(17).
027200     05  DXD-ADMISSIONS-O              PIC ZZZ,ZZ9.
027300     05  DXD-READMITS-O                PIC   ZZZ,ZZ9.
027400     05  DXD-RATE-O                    PIC    ZZ9.99.
027500     05  DXD-PREVENTABLE-O             PIC  ZZZ,ZZ9.
027600     05  DXD-AVOIDABLE-PAID-O          PIC $ZZ,ZZZ,ZZ9.99-.
027700     05  FILLER                      PIC X(67).
027800 
027900 01  WS-DX-TOTAL-REC.
028000     05  DXT-LABEL                     PIC X(17).
028100     05  DXT-ADMISSIONS-O              PIC ZZZ,ZZ9.
028200     05  DXT-READMITS-O                PIC   ZZZ,ZZ9.
028300     05  DXT-RATE-O                    PIC    ZZ9.99.
028400     05  DXT-PREVENTABLE-O             PIC  ZZZ,ZZ9.
028500     05  DXT-AVOIDABLE-PAID-O          PIC $ZZ,ZZZ,ZZ9.99-.
028600     05  FILLER                      PIC X(67).
028700 
028800 01  WS-RISK-COLM-HDR-REC.
028900     05  FILLER                      PIC X(02)  VALUE SPACES.
029000     05  FILLER                      PIC X(14)
029100         VALUE "RISK TIER     ".
029200     05  FILLER                      PIC X(04)  VALUE SPACES.
029300     05  FILLER                      PIC X(12)
029400         VALUE "MEMBER COUNT".
029500     05  FILLER                      PIC X(100)  VALUE SPACES.
029600 
029700 01  WS-RISK-DETAIL-REC.
029800     05  RISKD-TIER-LABEL-O            PIC X(16).
029900     05  RISKD-MEMBER-COUNT-O          PIC ZZZ,ZZ9.
030000     05  FILLER                      PIC X(109).
030100 
030200 01  WS-RISK-TOTAL-REC.
030300     05  RISKT-LABEL                   PIC X(16).
030400     05  RISKT-MEMBER-COUNT-O          PIC ZZZ,ZZ9.
030500     05  FILLER                      PIC X(109).
030600 
030700 01  WS-ROI-COLM-HDR-REC.
030800     05  FILLER                      PIC X(02)  VALUE SPACES.
030900     05  FILLER                      PIC X(32)
031000         VALUE "INTERVENTION                   ".
031100     05  FILLER                      PIC X(03)  VALUE SPACES.
031200     05  FILLER                      PIC X(11)
031300         VALUE "REDUCTION %".
031400     05  FILLER                      PIC X(03)  VALUE SPACES.
031500     05  FILLER                      PIC X(15)
031600         VALUE "EST SAVINGS    ".
031700     05  FILLER                      PIC X(03)  VALUE SPACES.
031800     05  FILLER                      PIC X(15)
031900         VALUE "PROGRAM COST   ".
032000     05  FILLER                      PIC X(03)  VALUE SPACES.
032100     05  FILLER                      PIC X(15)
032200         VALUE "NET SAVINGS    ".
032300     05  FILLER                      PIC X(03)  VALUE SPACES.
032400     05  FILLER                      PIC X(07)
032500         VALUE "ROI".
032600     05  FILLER                      PIC X(20)  VALUE SPACES.
032700 
032800 01  WS-ROI-DETAIL-REC.
032900     05  ROID-INTERVENTION-O           PIC X(35).
033000     05  ROID-REDUCTION-PCT-O          PIC    Z9.9.
033100     05  ROID-SAVINGS-O                PIC $ZZ,ZZZ,ZZ9.99-.
033200     05  ROID-COST-O                   PIC   $ZZ,ZZZ,ZZ9.99-.
033300     05  ROID-NET-SAVINGS-O            PIC $ZZ,ZZZ,ZZ9.99-.
033400     05  ROID-ROI-O                    PIC    Z9.999-.
033500     05  FILLER                      PIC X(33).
033600 
033700 COPY ABENDREC.
033800 
033900 01  ABEND-FORCE-FIELDS.
034000     05  ZERO-VAL                    PIC 9(01)  VALUE 0.
034100     05  ONE-VAL                     PIC 9(01)  VALUE 1.
034200     05  FILLER                      PIC X(02).
034300 
034400 PROCEDURE DIVISION.
034500     PERFORM 000-HOUSEKEEPING      THRU 000-EXIT.
034600     PERFORM 100-PRINT-TITLE-BLOCK THRU 100-EXIT.
034700     PERFORM 200-PRINT-KPI-BLOCK   THRU 200-EXIT.
034800     PERFORM 300-PRINT-TOP-DX      THRU 300-EXIT
034900         UNTIL DXSM-EOF OR WS-DX-ROWS-PRINTED = 8.
035000     PERFORM 320-PRINT-DX-TOTALS   THRU 320-EXIT.
035100     PERFORM 400-PRINT-RISK-TIERS  THRU 400-EXIT
035200         UNTIL PRSC-EOF.
035300     PERFORM 450-WRITE-RISK-LINES  THRU 450-EXIT.
035400     PERFORM 500-PRINT-ROI-TABLE   THRU 500-EXIT.
035500     PERFORM 800-CLOSE-FILES       THRU 800-EXIT.
035600     MOVE ZERO TO RETURN-CODE.
035700     GOBACK.
035800 
035900 000-HOUSEKEEPING.
036000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
036100     DISPLAY "EXECRPT HOUSEKEEPING".
036200     OPEN INPUT  KPISUMRY-FILE, DXSUMRY-FILE, RISKSCOR-FILE,
036300         ROITABLE-FILE.
036400     OPEN OUTPUT SUMRPT-FILE, SYSOUT.
036500     INITIALIZE WS-DX-COUNTERS, WS-RISK-COUNTERS.
036600 
036700     READ KPISUMRY-FILE INTO CURR-KPIS-REC
036800         AT END
036900         MOVE "** KPISUMRY-FILE IS EMPTY" TO ABEND-REASON
037000         MOVE SPACES TO ACTUAL-VAL IN ABEND-REC
037100         GO TO 1000-ABEND-RTN
037200     END-READ.
037300     MOVE KPIS-AS-OF-DATE IN CURR-KPIS-REC TO WS-AS-OF-DATE.
037400 000-EXIT.
037500     EXIT.
037600 
037700***** TITLE BLOCK -- REPORT NAME AND AS-OF-DATE, PRINTED AS THE
037800***** FIRST PAGE HEADER.  MM/DD/CCYY EDITS FROM WS-AS-OF-DATE-ALT.
037900 100-PRINT-TITLE-BLOCK.
038000     MOVE "100-PRINT-TITLE-BLOCK" TO PARA-NAME.
038100     MOVE WS-AOD-MM   TO HDR-AOD-MM-O.
038200     MOVE WS-AOD-DD   TO HDR-AOD-DD-O.
038300     MOVE WS-AOD-CCYY TO HDR-AOD-CCYY-O.
038400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
038500 100-EXIT.
038600     EXIT.
038700 
038800***** KPI BLOCK -- SEVEN LABELED LINES, REUSING THE SAME PHYSICAL
038900***** WS-KPI-LINE-REC THROUGH ITS THREE REDEFINED VIEWS.
039000 200-PRINT-KPI-BLOCK.
039100     MOVE "200-PRINT-KPI-BLOCK" TO PARA-NAME.
039200 
039300     MOVE SPACES TO WS-KPI-LINE-REC.
039400     MOVE "TOTAL ADMISSIONS" TO KPIL-LABEL.
039500     MOVE KPIS-TOTAL-ADMISSIONS IN CURR-KPIS-REC
039600         TO KPIL-VALUE-COUNT-O.
039700     WRITE FD-SUMRPT-REC FROM WS-KPI-LINE-REC AFTER ADVANCING 1.
039800     ADD +1 TO WS-LINES.
039900 
040000     MOVE SPACES TO WS-KPI-LINE-REC.
040100     MOVE "30-DAY READMISSIONS" TO KPIL-LABEL.
040200     MOVE KPIS-READMISSIONS-30D IN CURR-KPIS-REC
040300         TO KPIL-VALUE-COUNT-O.
040400     WRITE FD-SUMRPT-REC FROM WS-KPI-LINE-REC AFTER ADVANCING 1.
040500     ADD +1 TO WS-LINES.
040600 
040700     MOVE SPACES TO WS-KPI-LINE-MONEY.
040800     MOVE "30-DAY READMISSION RATE" TO KPIL-LABEL
040900         IN WS-KPI-LINE-REC.
041000     COMPUTE WS-PCT-WORK ROUNDED =
041100         KPIS-READMISSION-RATE-30D IN CURR-KPIS-REC * 100.
041200     MOVE WS-PCT-WORK TO KPIL-VALUE-PCT-O IN WS-KPI-LINE-PCT.
041300     WRITE FD-SUMRPT-REC FROM WS-KPI-LINE-PCT AFTER ADVANCING 1.
041400     ADD +1 TO WS-LINES.
041500 
041600     MOVE SPACES TO WS-KPI-LINE-MONEY.
041700     MOVE "TOTAL INPATIENT PAID" TO KPIL-LABEL IN WS-KPI-LINE-REC.
041800     MOVE KPIS-TOTAL-INPATIENT-PAID IN CURR-KPIS-REC
041900         TO KPIL-VALUE-MONEY-O.
042000     WRITE FD-SUMRPT-REC FROM WS-KPI-LINE-MONEY AFTER ADVANCING 1.
042100     ADD +1 TO WS-LINES.
042200 
042300     MOVE SPACES TO WS-KPI-LINE-MONEY.
042400     MOVE "PREVENTABLE READMISSION SPEND" TO KPIL-LABEL
042500         IN WS-KPI-LINE-REC.
042600     MOVE KPIS-PREVENTABLE-RDM-PAID IN CURR-KPIS-REC
042700         TO KPIL-VALUE-MONEY-O.
042800     WRITE FD-SUMRPT-REC FROM WS-KPI-LINE-MONEY AFTER ADVANCING 1.
042900     ADD +1 TO WS-LINES.
043000 
043100     MOVE SPACES TO WS-KPI-LINE-MONEY.
043200     MOVE "AVERAGE READMISSION PAID" TO KPIL-LABEL
043300         IN WS-KPI-LINE-REC.
043400     MOVE KPIS-AVG-READMISSION-PAID IN CURR-KPIS-REC
043500         TO KPIL-VALUE-MONEY-O.
043600     WRITE FD-SUMRPT-REC FROM WS-KPI-LINE-MONEY AFTER ADVANCING 1.
043700     ADD +1 TO WS-LINES.
043800 
043900     MOVE SPACES TO WS-KPI-LINE-REC.
044000     MOVE "HIGH-RISK MEMBER COUNT" TO KPIL-LABEL.
044100     MOVE KPIS-HIGH-RISK-MEMBERS IN CURR-KPIS-REC
044200         TO KPIL-VALUE-COUNT-O.
044300     WRITE FD-SUMRPT-REC FROM WS-KPI-LINE-REC AFTER ADVANCING 1.
044400     ADD +1 TO WS-LINES.
044500 
044600     WRITE FD-SUMRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
044700     ADD +1 TO WS-LINES.
044800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
044900 200-EXIT.
045000     EXIT.
045100 
045200***** TOP DIAGNOSES SECTION -- UP TO EIGHT ROWS, ALREADY IN
045300***** DESCENDING PREVENTABLE-EVENT ORDER FROM SUMBLD.
045400 300-PRINT-TOP-DX.
045500     MOVE "300-PRINT-TOP-DX" TO PARA-NAME.
045600 
045700     IF WS-DX-ROWS-PRINTED = 0
045800         PERFORM 790-CHECK-PAGINATION THRU 790-EXIT
045900         WRITE FD-SUMRPT-REC FROM WS-DX-COLM-HDR-REC
046000             AFTER ADVANCING 2
046100         ADD +1 TO WS-LINES
046200     END-IF.
046300 
046400     READ DXSUMRY-FILE INTO CURR-DXSM-REC
046500         AT END
046600         MOVE "Y" TO WS-EOF-DXSM
046700         GO TO 300-EXIT
046800     END-READ.
046900 
047000     ADD +1 TO WS-DX-ROWS-PRINTED.
047100     MOVE SPACES TO WS-DX-DETAIL-REC.
047200     MOVE DXSM-CONDITION-GROUP IN CURR-DXSM-REC
047300         TO DXD-CONDITION-GROUP-O.
047400     MOVE DXSM-ADMISSIONS IN CURR-DXSM-REC TO DXD-ADMISSIONS-O.
047500     MOVE DXSM-READMISSIONS-30D IN CURR-DXSM-REC
047600         TO DXD-READMITS-O.
047700     COMPUTE WS-PCT-WORK ROUNDED =
047800         DXSM-READMISSION-RATE-30D IN CURR-DXSM-REC * 100.
047900     MOVE WS-PCT-WORK TO DXD-RATE-O.
048000     MOVE DXSM-PREVENTABLE-RDM-EVENTS IN CURR-DXSM-REC
048100         TO DXD-PREVENTABLE-O.
048200     MOVE DXSM-AVOIDABLE-PAID IN CURR-DXSM-REC
048300         TO DXD-AVOIDABLE-PAID-O.
048400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
048500     WRITE FD-SUMRPT-REC FROM WS-DX-DETAIL-REC AFTER ADVANCING 1.
048600     ADD +1 TO WS-LINES.
048700 
048800     ADD DXSM-ADMISSIONS IN CURR-DXSM-REC TO WS-DX-TOT-ADMITS.
048900     ADD DXSM-READMISSIONS-30D IN CURR-DXSM-REC
049000         TO WS-DX-TOT-READMITS.
049100     ADD DXSM-PREVENTABLE-RDM-EVENTS IN CURR-DXSM-REC
049200         TO WS-DX-TOT-PREVENTABLE.
049300     ADD DXSM-AVOIDABLE-PAID IN CURR-DXSM-REC
049400         TO WS-DX-TOT-AVOIDABLE-PAID.
049500 300-EXIT.
049600     EXIT.
049700 
049800***** CONTROL BREAK ON END OF THE TOP-DIAGNOSES SECTION -- COLUMN
049900***** TOTALS LINE, ADDED PER CR-6055.
050000 320-PRINT-DX-TOTALS.
050100     MOVE "320-PRINT-DX-TOTALS" TO PARA-NAME.
050200     IF WS-DX-ROWS-PRINTED = 0
050300         GO TO 320-EXIT
050400     END-IF.
050500     MOVE SPACES TO WS-DX-TOTAL-REC.
050600     MOVE "TOTALS" TO DXT-LABEL.
050700     MOVE WS-DX-TOT-ADMITS   TO DXT-ADMISSIONS-O.
050800     MOVE WS-DX-TOT-READMITS TO DXT-READMITS-O.
050900     IF WS-DX-TOT-ADMITS = 0
051000         MOVE ZERO TO WS-PCT-WORK
051100     ELSE
051200         COMPUTE WS-PCT-WORK ROUNDED =
051300             WS-DX-TOT-READMITS / WS-DX-TOT-ADMITS * 100
051400     END-IF.
051500     MOVE WS-PCT-WORK TO DXT-RATE-O.
051600     MOVE WS-DX-TOT-PREVENTABLE      TO DXT-PREVENTABLE-O.
051700     MOVE WS-DX-TOT-AVOIDABLE-PAID   TO DXT-AVOIDABLE-PAID-O.
051800     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
051900     WRITE FD-SUMRPT-REC FROM WS-DX-TOTAL-REC AFTER ADVANCING 1.
052000     ADD +1 TO WS-LINES.
052100     WRITE FD-SUMRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
052200     ADD +1 TO WS-LINES.
052300 320-EXIT.
052400     EXIT.
052500 
052600***** RISK-TIER DISTRIBUTION -- FULL SCAN OF PATIENT-RISK-SCORE,
052700***** TALLIED BY THE 88-LEVELS ON PRSC-RISK-TIER.
052800 400-PRINT-RISK-TIERS.
052900     MOVE "400-PRINT-RISK-TIERS" TO PARA-NAME.
053000     READ RISKSCOR-FILE INTO CURR-PRSC-REC
053100         AT END
053200         MOVE "Y" TO WS-EOF-PRSC
053300         GO TO 400-EXIT
053400     END-READ.
053500 
053600     EVALUATE TRUE
053700         WHEN PRSC-TIER-HIGH IN CURR-PRSC-REC
053800             ADD +1 TO WS-RISK-HIGH-COUNT
053900         WHEN PRSC-TIER-MEDIUM IN CURR-PRSC-REC
054000             ADD +1 TO WS-RISK-MEDIUM-COUNT
054100         WHEN PRSC-TIER-LOW IN CURR-PRSC-REC
054200             ADD +1 TO WS-RISK-LOW-COUNT
054300         WHEN OTHER
054400             MOVE "** UNKNOWN RISK-TIER ON RISKSCOR"
054500               TO ABEND-REASON
054600             MOVE PRSC-RISK-TIER IN CURR-PRSC-REC
054700               TO ACTUAL-VAL IN ABEND-REC
054800             GO TO 1000-ABEND-RTN
054900     END-EVALUATE.
055000     ADD +1 TO WS-RISK-TOTAL-COUNT.
055100 400-EXIT.
055200     EXIT.
055300 
055400***** PRINTS THE THREE TIER LINES IN THE FIXED ORDER HIGH, MEDIUM,
055500***** LOW, FROM THE LITERAL-SEEDED TIER-LABEL TABLE, PLUS THE
055600***** TOTAL-MEMBERS LINE.
055700 450-WRITE-RISK-LINES.
055800     MOVE "450-WRITE-RISK-LINES" TO PARA-NAME.
055900     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
056000     WRITE FD-SUMRPT-REC FROM WS-RISK-COLM-HDR-REC
056100         AFTER ADVANCING 2.
056200     ADD +1 TO WS-LINES.
056300 
056400     SET TIER-IDX TO 1.
056500     MOVE SPACES TO WS-RISK-DETAIL-REC.
056600     MOVE TLAB-TEXT (TIER-IDX) TO RISKD-TIER-LABEL-O.
056700     MOVE WS-RISK-HIGH-COUNT TO RISKD-MEMBER-COUNT-O.
056800     WRITE FD-SUMRPT-REC FROM WS-RISK-DETAIL-REC
056900         AFTER ADVANCING 1.
057000     ADD +1 TO WS-LINES.
057100 
057200     SET TIER-IDX TO 2.
057300     MOVE SPACES TO WS-RISK-DETAIL-REC.
057400     MOVE TLAB-TEXT (TIER-IDX) TO RISKD-TIER-LABEL-O.
057500     MOVE WS-RISK-MEDIUM-COUNT TO RISKD-MEMBER-COUNT-O.
057600     WRITE FD-SUMRPT-REC FROM WS-RISK-DETAIL-REC
057700         AFTER ADVANCING 1.
057800     ADD +1 TO WS-LINES.
057900 
058000     SET TIER-IDX TO 3.
058100     MOVE SPACES TO WS-RISK-DETAIL-REC.
058200     MOVE TLAB-TEXT (TIER-IDX) TO RISKD-TIER-LABEL-O.
058300     MOVE WS-RISK-LOW-COUNT TO RISKD-MEMBER-COUNT-O.
058400     WRITE FD-SUMRPT-REC FROM WS-RISK-DETAIL-REC
058500         AFTER ADVANCING 1.
058600     ADD +1 TO WS-LINES.
058700 
058800     MOVE SPACES TO WS-RISK-TOTAL-REC.
058900     MOVE "TOTAL MEMBERS" TO RISKT-LABEL.
059000     MOVE WS-RISK-TOTAL-COUNT TO RISKT-MEMBER-COUNT-O.
059100     WRITE FD-SUMRPT-REC FROM WS-RISK-TOTAL-REC AFTER ADVANCING 1.
059200     ADD +1 TO WS-LINES.
059300     WRITE FD-SUMRPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
059400     ADD +1 TO WS-LINES.
059500 450-EXIT.
059600     EXIT.
059700 
059800***** INTERVENTION ROI TABLE -- ALREADY IN DESCENDING NET-SAVINGS
059900***** ORDER FROM KPIROI, SO EXECRPT PRINTS IT STRAIGHT THROUGH.
060000 500-PRINT-ROI-TABLE.
060100     MOVE "500-PRINT-ROI-TABLE" TO PARA-NAME.
060200 
060300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
060400     WRITE FD-SUMRPT-REC FROM WS-ROI-COLM-HDR-REC
060500         AFTER ADVANCING 2.
060600     ADD +1 TO WS-LINES.
060700 
060800 505-PRINT-ROI-ROW.
060900     READ ROITABLE-FILE INTO CURR-IROI-REC
061000         AT END
061100         MOVE "Y" TO WS-EOF-IROI
061200         GO TO 500-EXIT
061300     END-READ.
061400     MOVE SPACES TO WS-ROI-DETAIL-REC.
061500     MOVE IROI-INTERVENTION IN CURR-IROI-REC
061600         TO ROID-INTERVENTION-O.
061700     COMPUTE WS-PCT-WORK ROUNDED =
061800         IROI-EXPECTED-REDUCTION-PCT IN CURR-IROI-REC * 100.
061900     MOVE WS-PCT-WORK TO ROID-REDUCTION-PCT-O.
062000     MOVE IROI-ESTIMATED-SAVINGS IN CURR-IROI-REC
062100         TO ROID-SAVINGS-O.
062200     MOVE IROI-ESTIMATED-PROGRAM-COST IN CURR-IROI-REC
062300         TO ROID-COST-O.
062400     MOVE IROI-ESTIMATED-NET-SAVINGS IN CURR-IROI-REC
062500         TO ROID-NET-SAVINGS-O.
062600     MOVE IROI-ROI IN CURR-IROI-REC TO ROID-ROI-O.
062700     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
062800     WRITE FD-SUMRPT-REC FROM WS-ROI-DETAIL-REC AFTER ADVANCING 1.
062900     ADD +1 TO WS-LINES.
063000     GO TO 505-PRINT-ROI-ROW.
063100 500-EXIT.
063200     EXIT.
063300 
063400***** PAGE BREAK -- OUR USUAL 600-PAGE-BREAK SHAPE.
063500 600-PAGE-BREAK.
063600     WRITE FD-SUMRPT-REC FROM WS-BLANK-LINE.
063700     WRITE FD-SUMRPT-REC FROM WS-BLANK-LINE.
063800 600-EXIT.
063900     EXIT.
064000 
064100 700-WRITE-PAGE-HDR.
064200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
064300     WRITE FD-SUMRPT-REC FROM WS-BLANK-LINE
064400         AFTER ADVANCING 1.
064500     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
064600     WRITE FD-SUMRPT-REC FROM WS-RPT-HDR-REC
064700         AFTER ADVANCING NEXT-PAGE.
064800     MOVE ZERO TO WS-LINES.
064900     ADD +1 TO WS-PAGES.
065000     WRITE FD-SUMRPT-REC FROM WS-BLANK-LINE
065100         AFTER ADVANCING 1.
065200 700-EXIT.
065300     EXIT.
065400 
065500***** PAGINATION CHECK, CALLED BEFORE EACH DETAIL/TOTAL LINE --
065600***** SAME 45-LINE THRESHOLD AS OUR OTHER PRINTED REPORTS.
065700 790-CHECK-PAGINATION.
065800     IF WS-LINES > 45
065900         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
066000     END-IF.
066100 790-EXIT.
066200     EXIT.
066300 
066400 800-CLOSE-FILES.
066500     MOVE "800-CLOSE-FILES" TO PARA-NAME.
066600     CLOSE KPISUMRY-FILE, DXSUMRY-FILE, RISKSCOR-FILE,
066700         ROITABLE-FILE, SUMRPT-FILE, SYSOUT.
066800 800-EXIT.
066900     EXIT.
067000 
067100***** SHOP-STANDARD ABEND TRACE -- WRITES ABEND-REC TO SYSOUT AND
067200***** FORCES A ZERO-DIVIDE SO THE JOB STEP CONDITION CODE IS NON-
067300***** ZERO AT THE OPERATOR CONSOLE.
067400 1000-ABEND-RTN.
067500     MOVE "EXECRPT " TO ABEND-PROGRAM-ID.
067600     MOVE PARA-NAME  TO ABEND-PARA-NAME.
067700     WRITE SYSOUT-REC FROM ABEND-REC.
067800     DIVIDE ONE-VAL BY ZERO-VAL GIVING WS-PCT-WORK.
067900     GOBACK.
