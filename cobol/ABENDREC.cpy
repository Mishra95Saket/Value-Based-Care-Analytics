000100******************************************************************
000200*    ABENDREC.CPY                                               *
000300*    VALUE-BASED CARE ANALYTICS - SHOP-STANDARD ABEND TRACE     *
000400*    RECORD.  BUILT BY nnnn-ABEND-RTN IN EVERY BATCH PROGRAM IN *
000500*    THIS SYSTEM AND WRITTEN TO SYSOUT SO THE NIGHTLY OPERATOR  *
000600*    CAN READ THE FAILING PARAGRAPH AND KEY WITHOUT A DUMP.     *
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                      PIC X(04) VALUE '****'.
001000     05  ABEND-PROGRAM-ID            PIC X(08).
001100     05  FILLER                      PIC X(01) VALUE SPACE.
001200     05  ABEND-PARA-NAME             PIC X(30).
001300     05  ABEND-REASON                PIC X(40).
001400     05  ABEND-FILE-STATUS.
001500         10  EXPECTED-VAL            PIC X(06).
001600         10  ACTUAL-VAL              PIC X(06).
001700     05  FILLER                      PIC X(37).
001800*        RESERVED FOR FUTURE ABEND TRACE FIELDS
001900      
002000 01  PARA-NAME                       PIC X(30).
