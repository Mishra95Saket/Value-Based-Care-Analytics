000100******************************************************************
000200*    RISKSCOR.CPY                                               *
000300*    VALUE-BASED CARE ANALYTICS - PATIENT RISK SCORE            *
000400*    WRITTEN BY RISKSCR, ONE RECORD PER MEMBER, MEMBER-ID       *
000500*    ASCENDING.  READ BY KPIROI (HIGH-RISK COUNT) AND EXECRPT   *
000600*    (RISK-TIER DISTRIBUTION).                                  *
000700******************************************************************
000800 01  PATIENT-RISK-SCORE-REC.
000900     05  PRSC-MEMBER-ID              PIC X(08).
001000     05  PRSC-AGE                    PIC 9(03).
001100     05  PRSC-SEX                    PIC X(01).
001200     05  PRSC-STATE                  PIC X(02).
001300     05  PRSC-PLAN-TYPE              PIC X(18).
001400     05  PRSC-SDI                    PIC 9V9(03).
001500     05  PRSC-CHRONIC-COUNT          PIC 9(01).
001600     05  PRSC-PRIOR-ADMISSIONS-12M   PIC 9(03).
001700     05  PRSC-ED-VISITS-12M          PIC 9(03).
001800     05  PRSC-OUTPATIENT-VISITS-12M  PIC 9(03).
001900     05  PRSC-NO-FOLLOWUP-RATE       PIC 9V9(04).
002000     05  PRSC-READMISSION-RISK-SCORE PIC 9(03)V9.
002100     05  PRSC-RISK-TIER              PIC X(06).
002200         88  PRSC-TIER-LOW           VALUE 'LOW'.
002300         88  PRSC-TIER-MEDIUM        VALUE 'MEDIUM'.
002400         88  PRSC-TIER-HIGH          VALUE 'HIGH'.
002500     05  FILLER                      PIC X(04).
002600*        RESERVED FOR FUTURE RISK SCORE FIELDS
